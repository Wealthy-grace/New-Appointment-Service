000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTCR00.
000300 AUTHOR.      D L WEISS.
000400 INSTALLATION. DATA CENTER - PROPERTY SYSTEMS GROUP.
000500 DATE-WRITTEN. 1996-04-02.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROGRAM  : APTCR00                                         *
001100*   FUNCTION : APPOINTMENT REGISTER - CREATE-APPOINTMENT RUN    *
001200*              READS THE APPOINTMENT-REQUEST TRANSACTION FILE,  *
001300*              VALIDATES EACH REQUEST AGAINST THE APPOINTMENT   *
001400*              MASTER (PAST-TIME, DUPLICATE, TIME-CONFLICT),    *
001500*              APPENDS A NEW PENDING MASTER RECORD, AND WRITES  *
001600*              AN ENRICHED OUTPUT RECORD FOR EACH REQUEST.      *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*   CHANGE ACTIVITY                                             *
002000*---------------------------------------------------------------*
002100* 1996-04-02 DLW  US00147  ORIGINAL PROGRAM                       US00147 
002200* 1996-04-02 DLW  US00147  INITIAL FILE-CONTROL AND MASTER LOAD   US00147 
002300* 1996-05-14 DLW  US00147  ADDED DUPLICATE-CHECK PARAGRAPH        US00147 
002400* 1996-06-03 DLW  US00147  ADDED CONFLICT-DETECTION (2500)        US00147 
002500* 1997-02-11 RGM  US00190  FALLBACK USER/PROPERTY SYNTHESIS WHEN  US00190 
002600*                          LOOKUP TABLE HAS NO MATCHING RECORD
002700* 1997-11-14 RGM  US00203  CONFIRM-TOKEN NOW BUILT FROM RUN       US00203 
002800*                          TIMESTAMP + SEQUENCE, NOT JUST SEQ
002900* 1998-09-30 KDP  Y2K01    CONVERTED DATE COMPARES TO CCYYMMDD;   Y2K01   
003000*                          ACCEPT FROM DATE NOW YYYYMMDD FORM
003100* 1999-01-12 KDP  Y2K01    REGRESSION FIX - COMPUTE OF            Y2K01   
003200*                          WS-CUR-DATETIME WAS TRUNCATING HIGH
003300*                          ORDER DIGIT ON CENTURY ROLLOVER TEST
003400* 2001-06-19 RGM  US00381  CONFIRM-TOKEN LENGTHENED TO X(36) TO   US00381 
003500*                          MATCH THE WEB CONFIRM PILOT FORMAT
003600* 2004-04-02 TLB  US00512  REMINDER-SENT NOW FORCED TO 'N' ON     US00512 
003700*                          EVERY NEW RECORD (WAS LEFT SPACES)
003800* 2011-08-08 JHN  US00775  RAISED WS-CONFLICT-TABLE TO 2000       US00775 
003900*                          ENTRIES - RAN OUT OF ROOM AT SITE 0173
004000* 2016-03-21 PXR  US00902  MOVED USER/PROPERTY LOOKUP TABLES OUT  US00902 
004100*                          OF 001-MAIN, LOADED ONCE AT STARTUP
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT
004700     C01 IS TOP-OF-FORM
004800     CLASS APT-NUMERIC-CLASS IS "0123456789"
004900     UPSI-0 ON  STATUS IS APT-RERUN-SW
005000            OFF STATUS IS APT-NORMAL-SW.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT APT-REQUEST-FILE ASSIGN TO APTREQIN
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT APT-MASTER-FILE  ASSIGN TO APTMSTR
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT APT-OUTPUT-FILE  ASSIGN TO APTOUTX
005800            ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT USR-MASTER-FILE  ASSIGN TO USRMSTR
006000            ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT PRP-MASTER-FILE  ASSIGN TO PRPMSTR
006200            ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  APT-REQUEST-FILE
006900     RECORD CONTAINS 878 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS APT-REQUEST-IN-REC.
007200 01  APT-REQUEST-IN-REC                 PIC X(878).
007300*
007400 FD  APT-MASTER-FILE
007500     RECORD CONTAINS 1198 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS APT-MASTER-IO-REC.
007800 01  APT-MASTER-IO-REC                  PIC X(1198).
007900*
008000 FD  APT-OUTPUT-FILE
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS AOU-REC.
008300     COPY APPTOU00.
008400*
008500 FD  USR-MASTER-FILE
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS USR-REC.
008800     COPY USRMST00.
008900*
009000 FD  PRP-MASTER-FILE
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS PRP-REC.
009300     COPY PRPMST00.
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700     COPY APPTMR00.
009800*
009900     COPY APPTRQ00.
010000*
010100 01  WS-SWITCHES.
010200     05  WS-REQ-EOF-SW               PIC X(1)  VALUE 'N'.
010300         88  WS-REQ-EOF              VALUE 'Y'.
010400     05  WS-MSTR-EOF-SW              PIC X(1)  VALUE 'N'.
010500         88  WS-MSTR-EOF             VALUE 'Y'.
010600     05  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
010700         88  WS-FOUND                VALUE 'Y'.
010800     05  WS-REJECT-SW                PIC X(1)  VALUE 'N'.
010900         88  WS-REJECTED              VALUE 'Y'.
011000*
011100 01  WS-COUNTERS.
011200     05  WS-REQUEST-CTR              PIC 9(7)  COMP-3 VALUE 0.
011300     05  WS-ACCEPT-CTR               PIC 9(7)  COMP-3 VALUE 0.
011400     05  WS-REJECT-CTR               PIC 9(7)  COMP-3 VALUE 0.
011500     05  WS-MASTER-CTR               PIC 9(7)  COMP-3 VALUE 0.
011600     05  WS-TAB-IDX                  PIC S9(4) COMP.
011700     05  WS-FOUND-IDX                PIC S9(4) COMP.
011800     05  WS-USR-COUNT                PIC S9(4) COMP  VALUE 0.
011900     05  WS-PRP-COUNT                PIC S9(4) COMP  VALUE 0.
012000     05  WS-TAB-COUNT                PIC S9(4) COMP  VALUE 0.
012100*
012200 01  WS-CURRENT-DATE-TIME.
012300     05  WS-CURRENT-DATE             PIC 9(8).
012400     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
012500         10  WS-CUR-CC               PIC 9(2).
012600         10  WS-CUR-YY               PIC 9(2).
012700         10  WS-CUR-MM               PIC 9(2).
012800         10  WS-CUR-DD               PIC 9(2).
012900     05  WS-CURRENT-TIME-RAW         PIC 9(8).
013000     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-RAW.
013100         10  WS-CURRENT-TIME         PIC 9(6).
013200         10  WS-CUR-HUNDREDTHS       PIC 9(2).
013300     05  WS-CUR-DATETIME             PIC 9(14).
013400*
013500 01  WS-CANDIDATE-DATETIME           PIC 9(14).
013600 01  WS-CANDIDATE-END-DATETIME       PIC 9(14).
013700 01  WS-CANDIDATE-END-DATE           PIC 9(8).
013800 01  WS-CANDIDATE-END-TIME           PIC 9(6).
013900 01  WS-DURATION-SECS                PIC S9(9) COMP-3.
014000*
014100*---------------------------------------------------------------
014200* DATE-TO-SERIAL WORK AREA - DAYS-UNTIL IS A PLAIN DAY-COUNT
014300* DIFFERENCE, SO WE ROLL OUR OWN ABSOLUTE-DAY-NUMBER HERE RATHER
014400* THAN CARRY A CALENDAR/LEAP-YEAR TABLE PER CALL - SAME "COUNT
014500* DAYS SINCE YEAR 1" APPROACH THE OLD MBW AGING ROUTINE USED.
014600*---------------------------------------------------------------
014700 01  WS-DTS-WORK-AREA.
014800     05  WS-DTS-DATE-IN              PIC 9(8).
014900     05  WS-DTS-DATE-X REDEFINES WS-DTS-DATE-IN.
015000         10  WS-DTS-CCYY             PIC 9(4).
015100         10  WS-DTS-MM               PIC 9(2).
015200         10  WS-DTS-DD               PIC 9(2).
015300     05  WS-DTS-Y-MINUS-1            PIC S9(5) COMP.
015400     05  WS-DTS-LEAP-DAYS            PIC S9(5) COMP.
015500     05  WS-DTS-REM4                 PIC S9(5) COMP.
015600     05  WS-DTS-REM100                PIC S9(5) COMP.
015700     05  WS-DTS-REM400                PIC S9(5) COMP.
015800     05  WS-DTS-DUMMY-QUOT           PIC S9(9) COMP.
015900     05  WS-DTS-LEAP-YEAR-SW         PIC X(1)  VALUE 'N'.
016000         88  WS-DTS-YEAR-IS-LEAP      VALUE 'Y'.
016100     05  WS-DTS-MONTH-BASE           PIC 9(3).
016200     05  WS-DTS-SERIAL               PIC S9(7) COMP.
016300     05  WS-DTS-SERIAL-APPT          PIC S9(7) COMP.
016400*
016500 01  WS-MONTH-CUM-DAYS-TABLE.
016600     05  FILLER                      PIC 9(3) VALUE 000.
016700     05  FILLER                      PIC 9(3) VALUE 031.
016800     05  FILLER                      PIC 9(3) VALUE 059.
016900     05  FILLER                      PIC 9(3) VALUE 090.
017000     05  FILLER                      PIC 9(3) VALUE 120.
017100     05  FILLER                      PIC 9(3) VALUE 151.
017200     05  FILLER                      PIC 9(3) VALUE 181.
017300     05  FILLER                      PIC 9(3) VALUE 212.
017400     05  FILLER                      PIC 9(3) VALUE 243.
017500     05  FILLER                      PIC 9(3) VALUE 273.
017600     05  FILLER                      PIC 9(3) VALUE 304.
017700     05  FILLER                      PIC 9(3) VALUE 334.
017800 01  WS-MONTH-CUM-DAYS-R REDEFINES WS-MONTH-CUM-DAYS-TABLE.
017900     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
018000*
018100*---------------------------------------------------------------
018200* TABLE OF EXISTING MASTER RECORDS, LOADED ONCE AT STARTUP AND
018300* USED FOR DUPLICATE-CHECK AND CONFLICT-DETECTION.  SEE FILES
018400* SECTION IN SPEC - "SORTED SEQUENTIAL + OCCURS/SEARCH" NOTE.
018500*---------------------------------------------------------------
018600 01  WS-CONFLICT-TABLE.
018700     05  WS-CT-ENTRY OCCURS 2000 TIMES.
018800         10  WS-CT-APPT-ID           PIC X(24).
018900         10  WS-CT-REQUESTER-ID      PIC 9(9).
019000         10  WS-CT-PROVIDER-ID       PIC 9(9).
019100         10  WS-CT-PROPERTY-ID       PIC 9(9).
019200         10  WS-CT-DATE              PIC 9(8).
019300         10  WS-CT-TIME              PIC 9(6).
019400         10  WS-CT-DURATION-MIN      PIC 9(4).
019500         10  WS-CT-STATUS            PIC X(11).
019600         10  WS-CT-START-DTM         PIC 9(14).
019700         10  WS-CT-END-DTM           PIC 9(14).
019800*
019900 01  WS-USR-TABLE.
020000     05  WS-USR-ENTRY OCCURS 500 TIMES.
020100         10  WS-UT-USER-ID           PIC 9(9).
020200         10  WS-UT-USERNAME          PIC X(30).
020300         10  WS-UT-FULL-NAME         PIC X(61).
020400*
020500 01  WS-PRP-TABLE.
020600     05  WS-PRP-ENTRY OCCURS 500 TIMES.
020700         10  WS-PT-PROPERTY-ID       PIC 9(9).
020800         10  WS-PT-TITLE             PIC X(60).
020900         10  WS-PT-ADDRESS           PIC X(80).
021000         10  WS-PT-RENT-AMOUNT       PIC S9(7)V99.
021100         10  WS-PT-IMAGE             PIC X(200).
021200         10  WS-PT-IMAGE2            PIC X(200).
021300         10  WS-PT-IMAGE3            PIC X(200).
021400*
021500 01  WS-CONFIRM-TOKEN-PARTS.
021600     05  WS-TOKEN-DATE               PIC 9(8).
021700     05  WS-TOKEN-TIME               PIC 9(6).
021800     05  WS-TOKEN-SEQ                PIC 9(7)  COMP-3.
021900     05  WS-TOKEN-SEQ-X              PIC 9(7).
022000*
022100 01  WS-ERROR-CODE                   PIC X(20)  VALUE SPACES.
022200     88  WS-ERR-NONE                 VALUE SPACES.
022300     88  WS-ERR-INVALID-TIME         VALUE 'INVALID_TIME'.
022400     88  WS-ERR-DUPLICATE            VALUE 'DUPLICATE_APPOINTMENT'.
022500     88  WS-ERR-TIME-CONFLICT        VALUE 'TIME_CONFLICT'.
022600*
022700 PROCEDURE DIVISION.
022800*
022900 0000-MAINLINE.
023000     PERFORM 1000-INITIALIZE.
023100     PERFORM 2000-MAIN-PROCESS THRU 2000-MAIN-PROCESS-EXIT
023200         UNTIL WS-REQ-EOF.
023300     PERFORM 9000-END-RUN.
023400     STOP RUN.
023500*
023600 1000-INITIALIZE.
023700     DISPLAY '* * * *  APTCR00 - CREATE APPOINTMENT RUN  * * * *'
023800         UPON CRT.
023900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024000     ACCEPT WS-CURRENT-TIME-RAW FROM TIME.
024100     COMPUTE WS-CUR-DATETIME =
024200         (WS-CURRENT-DATE * 1000000) + WS-CURRENT-TIME.
024300     OPEN INPUT USR-MASTER-FILE.
024400     PERFORM 1100-LOAD-USER-TABLE THRU 1100-LOAD-USER-TABLE-EXIT
024500         UNTIL WS-MSTR-EOF.
024600     CLOSE USR-MASTER-FILE.
024700     MOVE 'N' TO WS-MSTR-EOF-SW.
024800     OPEN INPUT PRP-MASTER-FILE.
024900     PERFORM 1200-LOAD-PROP-TABLE THRU 1200-LOAD-PROP-TABLE-EXIT
025000         UNTIL WS-MSTR-EOF.
025100     CLOSE PRP-MASTER-FILE.
025200     MOVE 'N' TO WS-MSTR-EOF-SW.
025300     OPEN INPUT APT-MASTER-FILE.
025400     PERFORM 1300-LOAD-CONFLICT-TABLE THRU
025500         1300-LOAD-CONFLICT-TABLE-EXIT UNTIL WS-MSTR-EOF.
025600     CLOSE APT-MASTER-FILE.
025700     OPEN INPUT  APT-REQUEST-FILE.
025800     OPEN EXTEND APT-MASTER-FILE.
025900     OPEN OUTPUT APT-OUTPUT-FILE.
026000     PERFORM 1900-READ-REQUEST.
026100*
026200 1100-LOAD-USER-TABLE.
026300     READ USR-MASTER-FILE
026400         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
026500     IF NOT WS-MSTR-EOF
026600         ADD 1 TO WS-USR-COUNT
026700         MOVE USR-USER-ID   TO WS-UT-USER-ID (WS-USR-COUNT)
026800         MOVE USR-USERNAME  TO WS-UT-USERNAME (WS-USR-COUNT)
026900         MOVE USR-FULL-NAME TO WS-UT-FULL-NAME (WS-USR-COUNT).
027000 1100-LOAD-USER-TABLE-EXIT.
027100     EXIT.
027200*
027300 1200-LOAD-PROP-TABLE.
027400     READ PRP-MASTER-FILE
027500         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
027600     IF NOT WS-MSTR-EOF
027700         ADD 1 TO WS-PRP-COUNT
027800         MOVE PRP-PROPERTY-ID TO WS-PT-PROPERTY-ID (WS-PRP-COUNT)
027900         MOVE PRP-TITLE       TO WS-PT-TITLE (WS-PRP-COUNT)
028000         MOVE PRP-ADDRESS     TO WS-PT-ADDRESS (WS-PRP-COUNT)
028100         MOVE PRP-RENT-AMOUNT TO WS-PT-RENT-AMOUNT (WS-PRP-COUNT)
028200         MOVE PRP-IMAGE       TO WS-PT-IMAGE (WS-PRP-COUNT)
028300         MOVE PRP-IMAGE2      TO WS-PT-IMAGE2 (WS-PRP-COUNT)
028400         MOVE PRP-IMAGE3      TO WS-PT-IMAGE3 (WS-PRP-COUNT).
028500 1200-LOAD-PROP-TABLE-EXIT.
028600     EXIT.
028700*
028800 1300-LOAD-CONFLICT-TABLE.
028900     READ APT-MASTER-FILE INTO APT-MASTER-IO-REC
029000         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
029100     IF NOT WS-MSTR-EOF
029200         MOVE APT-MASTER-IO-REC TO APT1100-REC
029300         ADD 1 TO WS-TAB-COUNT
029400         MOVE APT1100-APPT-ID      TO WS-CT-APPT-ID (WS-TAB-COUNT)
029500         MOVE APT1100-REQUESTER-ID
029600                            TO WS-CT-REQUESTER-ID (WS-TAB-COUNT)
029700         MOVE APT1100-PROVIDER-ID
029800                             TO WS-CT-PROVIDER-ID (WS-TAB-COUNT)
029900         MOVE APT1100-PROPERTY-ID
030000                             TO WS-CT-PROPERTY-ID (WS-TAB-COUNT)
030100         MOVE APT1100-DATE-R       TO WS-CT-DATE (WS-TAB-COUNT)
030200         MOVE APT1100-TIME-R       TO WS-CT-TIME (WS-TAB-COUNT)
030300         MOVE APT1100-DURATION-MIN
030400                          TO WS-CT-DURATION-MIN (WS-TAB-COUNT)
030500         MOVE APT1100-STATUS       TO WS-CT-STATUS (WS-TAB-COUNT)
030600         COMPUTE WS-CT-START-DTM (WS-TAB-COUNT) =
030700             (APT1100-DATE-R * 1000000) + APT1100-TIME-R
030800         COMPUTE WS-CT-END-DTM (WS-TAB-COUNT) =
030900             WS-CT-START-DTM (WS-TAB-COUNT) +
031000             (APT1100-DURATION-MIN * 100).
031100 1300-LOAD-CONFLICT-TABLE-EXIT.
031200     EXIT.
031300*
031400 1900-READ-REQUEST.
031500     READ APT-REQUEST-FILE INTO APT-REQUEST-IN-REC
031600         AT END MOVE 'Y' TO WS-REQ-EOF-SW.
031700     IF NOT WS-REQ-EOF
031800         ADD 1 TO WS-REQUEST-CTR
031900         MOVE APT-REQUEST-IN-REC TO AQR-REC.
032000*
032100******************************************************************
032200*   MAIN PROCESSING LOOP - ONE CREATE-APPOINTMENT REQUEST         *
032300******************************************************************
032400 2000-MAIN-PROCESS.
032500     MOVE SPACES TO WS-ERROR-CODE.
032600     PERFORM 2100-VALIDATE-REQUEST THRU 2100-VALIDATE-REQUEST-EXIT.
032700     IF WS-ERR-NONE
032800         PERFORM 2200-LOOKUP-USER
032900         PERFORM 2300-LOOKUP-PROPERTY
033000         PERFORM 2400-DUPLICATE-CHECK THRU
033100             2400-DUPLICATE-CHECK-EXIT
033200         IF WS-ERR-NONE
033300             PERFORM 2500-CONFLICT-CHECK THRU
033400                 2500-CONFLICT-CHECK-EXIT.
033500     IF WS-ERR-NONE
033600         PERFORM 2600-WRITE-MASTER
033700         PERFORM 2700-ENRICH-OUTPUT
033800         ADD 1 TO WS-ACCEPT-CTR
033900     ELSE
034000         PERFORM 2800-WRITE-REJECT
034100         ADD 1 TO WS-REJECT-CTR.
034200     PERFORM 1900-READ-REQUEST.
034300 2000-MAIN-PROCESS-EXIT.
034400     EXIT.
034500*
034600 2100-VALIDATE-REQUEST.
034700     COMPUTE WS-CANDIDATE-DATETIME =
034800         (AQR-DATE * 1000000) + AQR-TIME.
034900     IF WS-CANDIDATE-DATETIME < WS-CUR-DATETIME
035000         SET WS-ERR-INVALID-TIME TO TRUE.
035100 2100-VALIDATE-REQUEST-EXIT.
035200     EXIT.
035300*
035400*---------------------------------------------------------------
035500* LOOK UP THE REQUESTER'S USERNAME IN THE TABLE LOADED AT
035600* STARTUP.  A MISS IS NOT AN ERROR - WE SYNTHESIZE A FALLBACK
035700* NAME FROM THE USERNAME ITSELF, EXACTLY AS THE ONLINE SYSTEM
035800* DOES WHEN THE USER SERVICE CALL FAILS.
035900*---------------------------------------------------------------
036000 2200-LOOKUP-USER.
036100     MOVE 1   TO WS-TAB-IDX.
036200     MOVE 'N' TO WS-FOUND-SW.
036300     PERFORM 2210-SCAN-USER THRU 2210-SCAN-USER-EXIT
036400         UNTIL WS-TAB-IDX > WS-USR-COUNT OR WS-FOUND.
036500     IF WS-FOUND
036600         MOVE WS-UT-FULL-NAME (WS-FOUND-IDX) TO AOU-REQUESTER-NAME
036700     ELSE
036800         STRING 'REQUESTER ' AQR-REQUESTER-USERNAME
036900             DELIMITED BY SIZE INTO AOU-REQUESTER-NAME.
037000*
037100 2210-SCAN-USER.
037200     IF WS-UT-USERNAME (WS-TAB-IDX) = AQR-REQUESTER-USERNAME
037300         MOVE 'Y' TO WS-FOUND-SW
037400         MOVE WS-TAB-IDX TO WS-FOUND-IDX
037500     ELSE
037600         ADD 1 TO WS-TAB-IDX.
037700 2210-SCAN-USER-EXIT.
037800     EXIT.
037900*
038000*---------------------------------------------------------------
038100* LOOK UP THE PROPERTY ID.  A MISS SYNTHESIZES "PROPERTY #NNN"
038200* AS THE TITLE AND LEAVES THE ADDRESS BLANK (SEE THE ADDRESS
038300* FALLBACK RULE, APPLIED LATER IN 2700-ENRICH-OUTPUT).
038400*---------------------------------------------------------------
038500 2300-LOOKUP-PROPERTY.
038600     MOVE 1   TO WS-TAB-IDX.
038700     MOVE 'N' TO WS-FOUND-SW.
038800     PERFORM 2310-SCAN-PROPERTY THRU 2310-SCAN-PROPERTY-EXIT
038900         UNTIL WS-TAB-IDX > WS-PRP-COUNT OR WS-FOUND.
039000     IF WS-FOUND
039100         MOVE WS-PT-TITLE (WS-FOUND-IDX)  TO AOU-PROPERTY-TITLE
039200         MOVE WS-PT-ADDRESS (WS-FOUND-IDX) TO AOU-PROPERTY-ADDRESS
039300         MOVE WS-PT-RENT-AMOUNT (WS-FOUND-IDX) TO AOU-RENT-AMOUNT
039400         MOVE WS-PT-IMAGE (WS-FOUND-IDX)   TO AOU-PROPERTY-IMAGE
039500         MOVE WS-PT-IMAGE2 (WS-FOUND-IDX)  TO AOU-PROPERTY-IMAGE2
039600         MOVE WS-PT-IMAGE3 (WS-FOUND-IDX)  TO AOU-PROPERTY-IMAGE3
039700     ELSE
039800         STRING 'PROPERTY #' AQR-PROPERTY-ID
039900             DELIMITED BY SIZE INTO AOU-PROPERTY-TITLE
040000         MOVE SPACES TO AOU-PROPERTY-ADDRESS.
040100*
040200 2310-SCAN-PROPERTY.
040300     IF WS-PT-PROPERTY-ID (WS-TAB-IDX) = AQR-PROPERTY-ID
040400         MOVE 'Y' TO WS-FOUND-SW
040500         MOVE WS-TAB-IDX TO WS-FOUND-IDX
040600     ELSE
040700         ADD 1 TO WS-TAB-IDX.
040800 2310-SCAN-PROPERTY-EXIT.
040900     EXIT.
041000*
041100*---------------------------------------------------------------
041200* DUPLICATE-CHECK - SAME (REQUESTER, PROVIDER, PROPERTY, DATE
041300* AND TIME) TUPLE ALREADY ON FILE.
041400*---------------------------------------------------------------
041500 2400-DUPLICATE-CHECK.
041600     MOVE 1 TO WS-TAB-IDX.
041700     PERFORM 2410-SCAN-DUPLICATE THRU 2410-SCAN-DUPLICATE-EXIT
041800         UNTIL WS-TAB-IDX > WS-TAB-COUNT OR WS-ERR-DUPLICATE.
041900 2400-DUPLICATE-CHECK-EXIT.
042000     EXIT.
042100*
042200 2410-SCAN-DUPLICATE.
042300     IF WS-CT-REQUESTER-ID (WS-TAB-IDX) = AQR-REQUESTER-ID
042400     AND WS-CT-PROVIDER-ID (WS-TAB-IDX)  = AQR-PROVIDER-ID
042500     AND WS-CT-PROPERTY-ID (WS-TAB-IDX)  = AQR-PROPERTY-ID
042600     AND WS-CT-DATE (WS-TAB-IDX)         = AQR-DATE
042700     AND WS-CT-TIME (WS-TAB-IDX)         = AQR-TIME
042800         SET WS-ERR-DUPLICATE TO TRUE
042900     ELSE
043000         ADD 1 TO WS-TAB-IDX.
043100 2410-SCAN-DUPLICATE-EXIT.
043200     EXIT.
043300*
043400*---------------------------------------------------------------
043500* CONFLICT-DETECTION - ANY OTHER NON-CANCELLED, NON-NO_SHOW
043600* APPOINTMENT FOR THIS PROVIDER WHOSE TIME RANGE OVERLAPS THE
043700* CANDIDATE RANGE.  RULE (A)/(B) FROM THE SPECIFICATION
043800* COLLAPSE TO "THE TWO RANGES OVERLAP AT ALL".
043900*---------------------------------------------------------------
044000 2500-CONFLICT-CHECK.
044100     COMPUTE WS-CANDIDATE-END-DATETIME =
044200         WS-CANDIDATE-DATETIME + (AQR-DURATION-MIN * 100).
044300     MOVE 1 TO WS-TAB-IDX.
044400     PERFORM 2510-SCAN-CONFLICT THRU 2510-SCAN-CONFLICT-EXIT
044500         UNTIL WS-TAB-IDX > WS-TAB-COUNT OR WS-ERR-TIME-CONFLICT.
044600 2500-CONFLICT-CHECK-EXIT.
044700     EXIT.
044800*
044900 2510-SCAN-CONFLICT.
045000     IF WS-CT-PROVIDER-ID (WS-TAB-IDX) = AQR-PROVIDER-ID
045100     AND WS-CT-STATUS (WS-TAB-IDX) NOT = 'CANCELLED  '
045200     AND WS-CT-STATUS (WS-TAB-IDX) NOT = 'NO_SHOW    '
045300     AND WS-CANDIDATE-DATETIME     < WS-CT-END-DTM (WS-TAB-IDX)
045400     AND WS-CANDIDATE-END-DATETIME > WS-CT-START-DTM (WS-TAB-IDX)
045500         SET WS-ERR-TIME-CONFLICT TO TRUE
045600     ELSE
045700         ADD 1 TO WS-TAB-IDX.
045800 2510-SCAN-CONFLICT-EXIT.
045900     EXIT.
046000*
046100*---------------------------------------------------------------
046200* BUILD AND APPEND THE NEW APPOINTMENT MASTER RECORD.
046300*---------------------------------------------------------------
046400 2600-WRITE-MASTER.
046500     MOVE SPACES              TO APT1100-REC.
046600     ADD 1                    TO WS-MASTER-CTR.
046700     STRING 'APT' WS-CUR-DATETIME WS-MASTER-CTR
046800         DELIMITED BY SIZE INTO APT1100-APPT-ID.
046900     MOVE AQR-TITLE           TO APT1100-TITLE.
047000     MOVE AQR-DESCRIPTION     TO APT1100-DESCRIPTION.
047100     MOVE AQR-DATE            TO APT1100-DATE-R.
047200     MOVE AQR-TIME            TO APT1100-TIME-R.
047300     MOVE AQR-DURATION-MIN    TO APT1100-DURATION-MIN.
047400     SET APT1100-ST-PENDING   TO TRUE.
047500     MOVE AQR-APPT-TYPE       TO APT1100-TYPE.
047600     MOVE AQR-PROPERTY-ID     TO APT1100-PROPERTY-ID.
047700     MOVE AQR-REQUESTER-ID    TO APT1100-REQUESTER-ID.
047800     MOVE AQR-PROVIDER-ID     TO APT1100-PROVIDER-ID.
047900     MOVE AQR-LOCATION        TO APT1100-LOCATION.
048000     MOVE AQR-NOTES           TO APT1100-NOTES.
048100     MOVE AQR-IS-RECURRING    TO APT1100-IS-RECURRING.
048200     MOVE AQR-MEETING-LINK    TO APT1100-MEETING-LINK.
048300     MOVE WS-CURRENT-DATE     TO APT1100-CREATED-DATE
048400                                 APT1100-UPDATED-DATE.
048500     MOVE WS-CURRENT-TIME     TO APT1100-CREATED-TIME
048600                                 APT1100-UPDATED-TIME.
048700     SET  APT1100-REMIND-PENDING TO TRUE.
048800     PERFORM 2650-BUILD-CONFIRM-TOKEN.
048900     MOVE APT1100-REC         TO APT-MASTER-IO-REC.
049000     WRITE APT-MASTER-IO-REC.
049100*
049200*---------------------------------------------------------------
049300* CONFIRM-TOKEN IS BUILT FROM THE RUN TIMESTAMP AND THE MASTER
049400* SEQUENCE NUMBER - OPAQUE TO COBOL, UNIQUE WITHIN A RUN, GOOD
049500* ENOUGH FOR THE CONFIRM-BY-TOKEN LOOKUP IN APTMT00.
049600*---------------------------------------------------------------
049700 2650-BUILD-CONFIRM-TOKEN.
049800     MOVE WS-CURRENT-DATE TO WS-TOKEN-DATE.
049900     MOVE WS-CURRENT-TIME TO WS-TOKEN-TIME.
050000     MOVE WS-MASTER-CTR   TO WS-TOKEN-SEQ.
050100     MOVE WS-TOKEN-SEQ    TO WS-TOKEN-SEQ-X.
050200     STRING 'TKN-' WS-TOKEN-DATE '-' WS-TOKEN-TIME '-'
050300         WS-TOKEN-SEQ-X DELIMITED BY SIZE
050400         INTO APT1100-CONFIRM-TOKEN.
050500*
050600*---------------------------------------------------------------
050700* ENRICH-OUTPUT-RECORD - REQUESTER/PROPERTY NAMES ALREADY
050800* FILLED IN BY 2200/2300; FINISH THE REST OF THE ENRICHED
050900* RECORD AND WRITE IT.
051000*---------------------------------------------------------------
051100 2700-ENRICH-OUTPUT.
051200     MOVE APT1100-APPT-ID        TO AOU-APPT-ID.
051300     MOVE APT1100-TITLE          TO AOU-TITLE.
051400     MOVE APT1100-DESCRIPTION    TO AOU-DESCRIPTION.
051500     MOVE APT1100-DATE-R         TO AOU-DATE.
051600     MOVE APT1100-TIME-R         TO AOU-TIME.
051700     MOVE APT1100-DURATION-MIN   TO AOU-DURATION-MIN.
051800     MOVE APT1100-STATUS         TO AOU-STATUS.
051900     MOVE APT1100-TYPE           TO AOU-APPT-TYPE.
052000     MOVE APT1100-PROPERTY-ID    TO AOU-PROPERTY-ID.
052100     MOVE APT1100-REQUESTER-ID   TO AOU-REQUESTER-ID.
052200     MOVE APT1100-PROVIDER-ID    TO AOU-PROVIDER-ID.
052300     MOVE APT1100-LOCATION       TO AOU-LOCATION.
052400     MOVE APT1100-NOTES          TO AOU-NOTES.
052500     MOVE APT1100-IS-RECURRING   TO AOU-IS-RECURRING.
052600     MOVE APT1100-MEETING-LINK   TO AOU-MEETING-LINK.
052700     MOVE APT1100-REMINDER-SENT  TO AOU-REMINDER-SENT.
052800     MOVE APT1100-CONFIRM-TOKEN  TO AOU-CONFIRM-TOKEN.
052900     MOVE SPACES                 TO AOU-CANCEL-REASON.
053000     IF AOU-PROPERTY-ADDRESS = SPACES
053100         MOVE APT1100-LOCATION   TO AOU-PROPERTY-ADDRESS.
053200     PERFORM 2750-COMPUTE-END-TIME.
053300     PERFORM 2760-COMPUTE-DAYS-UNTIL.
053400     PERFORM 2770-MAPPER-TIME-WINDOW-FLAGS.
053500*
053600*---------------------------------------------------------------
053700* END-TIME DERIVATION - APPT DATE/TIME PLUS DURATION MINUTES.
053800* NEW RECORD, SO ANY MIDNIGHT ROLLOVER FROM A LONG DURATION IS
053900* RARE BUT LEGAL - WE CARRY IT THROUGH AS EXCESS SECONDS ON THE
054000* COMBINED DATETIME AND LET COMPUTE ABSORB THE OVERFLOW INTO
054100* THE DATE PORTION.
054200*---------------------------------------------------------------
054300 2750-COMPUTE-END-TIME.
054400     COMPUTE WS-CANDIDATE-END-DATETIME =
054500         WS-CANDIDATE-DATETIME + (AQR-DURATION-MIN * 100).
054600     DIVIDE WS-CANDIDATE-END-DATETIME BY 1000000
054700         GIVING WS-CANDIDATE-END-DATE
054800         REMAINDER WS-CANDIDATE-END-TIME.
054900     MOVE WS-CANDIDATE-END-DATE TO AOU-END-DATE.
055000     MOVE WS-CANDIDATE-END-TIME TO AOU-END-TIME.
055100*
055200 2760-COMPUTE-DAYS-UNTIL.
055300     MOVE AQR-DATE TO WS-DTS-DATE-IN.
055400     PERFORM 2761-DATE-TO-SERIAL THRU 2761-DATE-TO-SERIAL-EXIT.
055500     MOVE WS-DTS-SERIAL TO WS-DTS-SERIAL-APPT.
055600     MOVE WS-CURRENT-DATE TO WS-DTS-DATE-IN.
055700     PERFORM 2761-DATE-TO-SERIAL THRU 2761-DATE-TO-SERIAL-EXIT.
055800     COMPUTE AOU-DAYS-UNTIL = WS-DTS-SERIAL-APPT - WS-DTS-SERIAL.
055900*
056000*---------------------------------------------------------------
056100* 2761-DATE-TO-SERIAL - TURNS WS-DTS-DATE-IN (CCYYMMDD) INTO AN
056200* ABSOLUTE DAY NUMBER IN WS-DTS-SERIAL SO TWO DATES CAN BE
056300* SUBTRACTED FOR A DAY COUNT.  GREGORIAN LEAP-YEAR RULE.
056400*---------------------------------------------------------------
056500 2761-DATE-TO-SERIAL.
056600     COMPUTE WS-DTS-Y-MINUS-1 = WS-DTS-CCYY - 1.
056700     DIVIDE WS-DTS-Y-MINUS-1 BY 4
056800         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM4.
056900     COMPUTE WS-DTS-LEAP-DAYS = WS-DTS-Y-MINUS-1 / 4.
057000     DIVIDE WS-DTS-Y-MINUS-1 BY 100
057100         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM100.
057200     COMPUTE WS-DTS-LEAP-DAYS =
057300         WS-DTS-LEAP-DAYS - (WS-DTS-Y-MINUS-1 / 100).
057400     COMPUTE WS-DTS-LEAP-DAYS =
057500         WS-DTS-LEAP-DAYS + (WS-DTS-Y-MINUS-1 / 400).
057600     PERFORM 2762-TEST-LEAP-YEAR.
057700     MOVE WS-MONTH-CUM-DAYS (WS-DTS-MM) TO WS-DTS-MONTH-BASE.
057800     IF WS-DTS-YEAR-IS-LEAP AND WS-DTS-MM > 2
057900         ADD 1 TO WS-DTS-MONTH-BASE.
058000     COMPUTE WS-DTS-SERIAL =
058100         (WS-DTS-Y-MINUS-1 * 365) + WS-DTS-LEAP-DAYS
058200         + WS-DTS-MONTH-BASE + WS-DTS-DD.
058300 2761-DATE-TO-SERIAL-EXIT.
058400     EXIT.
058500*
058600 2762-TEST-LEAP-YEAR.
058700     DIVIDE WS-DTS-CCYY BY 4
058800         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM4.
058900     DIVIDE WS-DTS-CCYY BY 100
059000         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM100.
059100     DIVIDE WS-DTS-CCYY BY 400
059200         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM400.
059300     IF WS-DTS-REM4 = 0 AND (WS-DTS-REM100 NOT = 0
059400                              OR WS-DTS-REM400 = 0)
059500         MOVE 'Y' TO WS-DTS-LEAP-YEAR-SW
059600     ELSE
059700         MOVE 'N' TO WS-DTS-LEAP-YEAR-SW.
059800*
059900*---------------------------------------------------------------
060000* MAPPER-TIME-WINDOW-FLAGS - AppointmentMapperDto'S OWN
060100* TIME-WINDOWED VERSION (>2H / >4H).  COMPUTED FIRST, THEN
060200* OVERWRITTEN BELOW BY THE STATUS-ONLY VERSION - THIS IS THE
060300* DOCUMENTED BEHAVIOR, NOT A BUG.  PRESERVE THE ORDER.
060400*---------------------------------------------------------------
060500 2770-MAPPER-TIME-WINDOW-FLAGS.
060600     MOVE 'N' TO AOU-CAN-CANCEL-2HR.
060700     MOVE 'N' TO AOU-CAN-RESCHED-4HR.
060800     IF NOT APT1100-ST-COMPLETED AND NOT APT1100-ST-CANCELLED
060900         IF WS-CANDIDATE-DATETIME > WS-CUR-DATETIME + 000200
061000             MOVE 'Y' TO AOU-CAN-CANCEL-2HR
061100         END-IF
061200         IF WS-CANDIDATE-DATETIME > WS-CUR-DATETIME + 000400
061300             MOVE 'Y' TO AOU-CAN-RESCHED-4HR
061400         END-IF
061500     END-IF.
061600*---------------------------------------------------------------
061700* CAN-CANCEL / CAN-RESCHEDULE - STATUS-ONLY VERSION, APPLIED
061800* LAST SO IT WINS OVER 2770 ABOVE (SEE BUSINESS RULES).
061900*---------------------------------------------------------------
062000     MOVE 'Y' TO AOU-CAN-CANCEL.
062100     IF APT1100-ST-CANCELLED OR APT1100-ST-COMPLETED
062200                              OR APT1100-ST-NOSHOW
062300         MOVE 'N' TO AOU-CAN-CANCEL.
062400     MOVE 'N' TO AOU-CAN-RESCHEDULE.
062500     IF APT1100-ST-PENDING OR APT1100-ST-CONFIRMED
062600         MOVE 'Y' TO AOU-CAN-RESCHEDULE.
062700     WRITE AOU-REC.
062800*
062900*---------------------------------------------------------------
063000* REJECTED REQUEST - WRITE A ONE-LINE ENRICHED RECORD CARRYING
063100* THE ERROR CODE IN PLACE OF A STATUS, SO A REVIEWER READING
063200* APT-OUTPUT-FILE CAN SEE WHAT WAS TURNED AWAY AND WHY.
063300*---------------------------------------------------------------
063400 2800-WRITE-REJECT.
063500     MOVE SPACES        TO AOU-REC.
063600     MOVE 'REJECTED'    TO AOU-APPT-ID.
063700     MOVE AQR-TITLE     TO AOU-TITLE.
063800     MOVE AQR-DATE      TO AOU-DATE.
063900     MOVE AQR-TIME      TO AOU-TIME.
064000     MOVE WS-ERROR-CODE TO AOU-STATUS.
064100     WRITE AOU-REC.
064200*
064300 9000-END-RUN.
064400     DISPLAY 'APTCR00 REQUESTS READ    = ' WS-REQUEST-CTR
064500         UPON CRT.
064600     DISPLAY 'APTCR00 REQUESTS ACCEPTED= ' WS-ACCEPT-CTR
064700         UPON CRT.
064800     DISPLAY 'APTCR00 REQUESTS REJECTED= ' WS-REJECT-CTR
064900         UPON CRT.
065000     CLOSE APT-REQUEST-FILE.
065100     CLOSE APT-MASTER-FILE.
065200     CLOSE APT-OUTPUT-FILE.
