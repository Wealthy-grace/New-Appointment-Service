000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTAV00.
000300 AUTHOR.      R G MOSS.
000400 INSTALLATION. DATA CENTER - PROPERTY SYSTEMS GROUP.
000500 DATE-WRITTEN. 1997-11-20.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROGRAM  : APTAV00                                         *
001100*   FUNCTION : APPOINTMENT REGISTER - AVAILABLE-SLOTS RUN.      *
001200*              FOR EACH SLOT REQUEST (PROVIDER, DATE, SLOT      *
001300*              DURATION) GENERATES THE 09:00-17:00 CANDIDATE    *
001400*              SLOTS IN 30-MINUTE STEPS AND WRITES ONE ENRICHED *
001500*              OUTPUT RECORD PER SLOT NOT OVERLAPPING ANY OF    *
001600*              THAT PROVIDER'S OTHER (NON-CANCELLED) RECORDS.   *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*   CHANGE ACTIVITY                                             *
002000*---------------------------------------------------------------*
002100* 1997-11-20 RGM  US00203  ORIGINAL PROGRAM                       US00203 
002200* 1998-08-04 RGM  US00203  SLOT TABLE RAISED FROM 12 TO 16        US00203 
002300*                          ENTRIES (LONGEST DAY / SHORTEST SLOT
002400*                          COMBINATION RAN OUT OF ROOM)
002500* 1999-01-22 KDP  Y2K01    SLOT WINDOW COMPARE NOW CCYYMMDD       Y2K01   
002600* 2004-04-05 TLB  US00512  OVERLAP TEST LEFT DELIBERATELY         US00512 
002700*                          <=/>= (TOUCHING-AT-THE-ENDPOINT
002800*                          COUNTS AS OVERLAP) - DO NOT CHANGE TO
002900*                          MATCH THE STRICT < / > TEST IN
003000*                          APTCR00'S CONFLICT-CHECK, THEY ARE
003100*                          NOT THE SAME RULE
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT
003700     C01 IS TOP-OF-FORM
003800     CLASS APT-NUMERIC-CLASS IS "0123456789"
003900     UPSI-0 ON  STATUS IS APT-RERUN-SW
004000            OFF STATUS IS APT-NORMAL-SW.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT APT-SLOTREQ-FILE ASSIGN TO APTSLTIN
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT APT-MASTER-FILE  ASSIGN TO APTMSTR
004600            ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT APT-OUTPUT-FILE  ASSIGN TO APTOUTX
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  APT-SLOTREQ-FILE
005500     RECORD CONTAINS 30 CHARACTERS
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS APT-SLOTREQ-IN-REC.
005800 01  APT-SLOTREQ-IN-REC.
005900     05  SR-PROVIDER-ID              PIC 9(9).
006000     05  SR-SLOT-DATE                PIC 9(8).
006100     05  SR-SLOT-DURATION-MIN        PIC 9(4).
006200     05  FILLER                      PIC X(9).
006300*
006400 FD  APT-MASTER-FILE
006500     RECORD CONTAINS 1198 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS APT-MASTER-IO-REC.
006800 01  APT-MASTER-IO-REC                  PIC X(1198).
006900*
007000 FD  APT-OUTPUT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS AOU-REC.
007300     COPY APPTOU00.
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700     COPY APPTMR00.
007800*
007900     COPY APPTST00.
008000*
008100 01  WS-SWITCHES.
008200     05  WS-SLOTREQ-EOF-SW           PIC X(1)  VALUE 'N'.
008300         88  WS-SLOTREQ-EOF           VALUE 'Y'.
008400     05  WS-MSTR-EOF-SW              PIC X(1)  VALUE 'N'.
008500         88  WS-MSTR-EOF              VALUE 'Y'.
008600*
008700 01  WS-COUNTERS.
008800     05  WS-REQUEST-CTR              PIC 9(7)  COMP-3 VALUE 0.
008900     05  WS-SLOT-WRITTEN-CTR         PIC 9(7)  COMP-3 VALUE 0.
009000     05  WS-TAB-IDX                  PIC S9(4) COMP.
009100     05  WS-TAB-COUNT                PIC S9(4) COMP  VALUE 0.
009200*
009300 01  WS-CURRENT-DATE-TIME.
009400     05  WS-CURRENT-DATE             PIC 9(8).
009500     05  WS-CURRENT-TIME-RAW         PIC 9(8).
009600     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-RAW.
009700         10  WS-CURRENT-TIME         PIC 9(6).
009800         10  WS-CUR-HUNDREDTHS       PIC 9(2).
009900*
010000*---------------------------------------------------------------
010100* PROVIDER'S APPOINTMENTS FOR THE REQUESTED DAY, LOADED ONCE PER
010200* SLOT REQUEST.  KEPT SEPARATE FROM AST-SLOT-TABLE, WHICH HOLDS
010300* THE CANDIDATE SLOTS THEMSELVES.
010400*---------------------------------------------------------------
010500 01  WS-PROVIDER-APPT-TABLE.
010600     05  WS-PA-ENTRY OCCURS 100 TIMES.
010700         10  WS-PA-START-TIME        PIC 9(6).
010800         10  WS-PA-END-TIME          PIC 9(6).
010900*
011000 01  WS-SLOT-START-TIME              PIC 9(6).
011100 01  WS-SLOT-END-TIME                PIC 9(6).
011200 01  WS-PA-IDX                       PIC S9(4) COMP.
011300*
011400 PROCEDURE DIVISION.
011500*
011600 0000-MAINLINE.
011700     PERFORM 1000-INITIALIZE.
011800     PERFORM 5000-MAIN-PROCESS THRU 5000-MAIN-PROCESS-EXIT
011900         UNTIL WS-SLOTREQ-EOF.
012000     PERFORM 9000-END-RUN.
012100     STOP RUN.
012200*
012300 1000-INITIALIZE.
012400     DISPLAY '* * * *  APTAV00 - AVAILABLE SLOTS RUN  * * * *'
012500         UPON CRT.
012600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
012700     ACCEPT WS-CURRENT-TIME-RAW FROM TIME.
012800     OPEN INPUT  APT-SLOTREQ-FILE.
012900     OPEN OUTPUT APT-OUTPUT-FILE.
013000     PERFORM 1900-READ-SLOTREQ.
013100*
013200 1900-READ-SLOTREQ.
013300     READ APT-SLOTREQ-FILE INTO APT-SLOTREQ-IN-REC
013400         AT END MOVE 'Y' TO WS-SLOTREQ-EOF-SW.
013500     IF NOT WS-SLOTREQ-EOF
013600         ADD 1 TO WS-REQUEST-CTR.
013700*
013800******************************************************************
013900*   ONE SLOT REQUEST - 5100 LOAD, 5200 GENERATE, 5300 TEST,       *
014000*   5400 WRITE                                                    *
014100******************************************************************
014200 5000-MAIN-PROCESS.
014300     PERFORM 5100-LOAD-PROVIDER-APPTS.
014400     PERFORM 5200-GENERATE-CANDIDATES THRU
014500         5200-GENERATE-CANDIDATES-EXIT.
014600     PERFORM 1900-READ-SLOTREQ.
014700 5000-MAIN-PROCESS-EXIT.
014800     EXIT.
014900*
015000*---------------------------------------------------------------
015100* 5100-LOAD-PROVIDER-APPTS - EVERY NON-CANCELLED RECORD FOR THIS
015200* PROVIDER ON THE REQUESTED DATE.
015300*---------------------------------------------------------------
015400 5100-LOAD-PROVIDER-APPTS.
015500     MOVE 0 TO WS-TAB-COUNT.
015600     MOVE 'N' TO WS-MSTR-EOF-SW.
015700     OPEN INPUT APT-MASTER-FILE.
015800     PERFORM 5110-SCAN-PROVIDER-DAY THRU
015900         5110-SCAN-PROVIDER-DAY-EXIT UNTIL WS-MSTR-EOF.
016000     CLOSE APT-MASTER-FILE.
016100*
016200 5110-SCAN-PROVIDER-DAY.
016300     READ APT-MASTER-FILE INTO APT-MASTER-IO-REC
016400         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
016500     IF NOT WS-MSTR-EOF
016600         MOVE APT-MASTER-IO-REC TO APT1100-REC
016700         IF APT1100-PROVIDER-ID = SR-PROVIDER-ID
016800         AND APT1100-DATE-R     = SR-SLOT-DATE
016900         AND NOT APT1100-ST-CANCELLED
017000             ADD 1 TO WS-TAB-COUNT
017100             MOVE APT1100-TIME-R TO WS-PA-START-TIME (WS-TAB-COUNT)
017200             COMPUTE WS-PA-END-TIME (WS-TAB-COUNT) =
017300                 APT1100-TIME-R + (APT1100-DURATION-MIN * 100)
017400         END-IF.
017500 5110-SCAN-PROVIDER-DAY-EXIT.
017600     EXIT.
017700*
017800*---------------------------------------------------------------
017900* 5200-GENERATE-CANDIDATES - 09:00 TO 17:00 IN 30-MINUTE STEPS,
018000* A SLOT IS OFFERED ONLY IF ITS END TIME IS <= 17:00 (SLOT-
018100* WINDOW RULE).
018200*---------------------------------------------------------------
018300 5200-GENERATE-CANDIDATES.
018400     MOVE 0 TO AST-SLOT-COUNT.
018500     MOVE 090000 TO WS-SLOT-START-TIME.
018600     PERFORM 5210-BUILD-ONE-SLOT THRU 5210-BUILD-ONE-SLOT-EXIT
018700         UNTIL WS-SLOT-START-TIME >= 170000.
018800     MOVE 1 TO WS-TAB-IDX.
018900     PERFORM 5400-WRITE-AVAILABLE-SLOT THRU
019000         5400-WRITE-AVAILABLE-SLOT-EXIT
019100         UNTIL WS-TAB-IDX > AST-SLOT-COUNT.
019200 5200-GENERATE-CANDIDATES-EXIT.
019300     EXIT.
019400*
019500 5210-BUILD-ONE-SLOT.
019600     COMPUTE WS-SLOT-END-TIME =
019700         WS-SLOT-START-TIME + (SR-SLOT-DURATION-MIN * 100).
019800     IF WS-SLOT-END-TIME <= 170000
019900         ADD 1 TO AST-SLOT-COUNT
020000         MOVE WS-SLOT-START-TIME
020100                            TO AST-SLOT-START-TIME (AST-SLOT-COUNT)
020200         MOVE WS-SLOT-END-TIME
020300                            TO AST-SLOT-END-TIME (AST-SLOT-COUNT)
020400         PERFORM 5300-OVERLAP-TEST
020500     END-IF.
020600     COMPUTE WS-SLOT-START-TIME = WS-SLOT-START-TIME + 3000.
020700 5210-BUILD-ONE-SLOT-EXIT.
020800     EXIT.
020900*
021000*---------------------------------------------------------------
021100* 5300-OVERLAP-TEST (OVERLAP RULE) - A CANDIDATE [SLOTSTART,
021200* SLOTEND) CONFLICTS WITH AN EXISTING APPOINTMENT UNLESS
021300* SLOTEND < APPTSTART OR SLOTSTART > APPTEND.  NOTE THIS USES
021400* < / > AGAINST THE APPOINTMENT'S OWN START/END, WHICH MEANS
021500* TOUCHING EXACTLY AT AN ENDPOINT STILL COUNTS AS A CONFLICT -
021600* NOT THE SAME TEST AS APTCR00'S CONFLICT-CHECK.  LEAVE AS IS.
021700*---------------------------------------------------------------
021800 5300-OVERLAP-TEST.
021900     MOVE 'Y' TO AST-SLOT-AVAILABLE (AST-SLOT-COUNT).
022000     MOVE 1 TO WS-PA-IDX.
022100     PERFORM 5310-TEST-ONE-APPT THRU 5310-TEST-ONE-APPT-EXIT
022200         UNTIL WS-PA-IDX > WS-TAB-COUNT
022300            OR AST-SLOT-IS-TAKEN (AST-SLOT-COUNT).
022400*
022500 5310-TEST-ONE-APPT.
022600     IF AST-SLOT-END-TIME (AST-SLOT-COUNT) <
022700         WS-PA-START-TIME (WS-PA-IDX)
022800     OR AST-SLOT-START-TIME (AST-SLOT-COUNT) >
022900         WS-PA-END-TIME (WS-PA-IDX)
023000         ADD 1 TO WS-PA-IDX
023100     ELSE
023200         MOVE 'N' TO AST-SLOT-AVAILABLE (AST-SLOT-COUNT).
023300 5310-TEST-ONE-APPT-EXIT.
023400     EXIT.
023500*
023600*---------------------------------------------------------------
023700* 5400-WRITE-AVAILABLE-SLOT - ONE ENRICHED OUTPUT RECORD PER
023800* AVAILABLE ENTRY IN AST-SLOT-TABLE, STATUS "PENDING" MEANING
023900* "AVAILABLE" PER SPEC.
024000*---------------------------------------------------------------
024100 5400-WRITE-AVAILABLE-SLOT.
024200     IF AST-SLOT-IS-AVAILABLE (WS-TAB-IDX)
024300         ADD 1 TO WS-SLOT-WRITTEN-CTR
024400         MOVE SPACES TO AOU-REC
024500         STRING 'SLOT' SR-PROVIDER-ID SR-SLOT-DATE
024600             AST-SLOT-START-TIME (WS-TAB-IDX)
024700             DELIMITED BY SIZE INTO AOU-APPT-ID
024800         MOVE 'AVAILABLE SLOT'  TO AOU-TITLE
024900         MOVE SR-SLOT-DATE      TO AOU-DATE AOU-END-DATE
025000         MOVE AST-SLOT-START-TIME (WS-TAB-IDX) TO AOU-TIME
025100         MOVE AST-SLOT-END-TIME (WS-TAB-IDX)   TO AOU-END-TIME
025200         MOVE SR-SLOT-DURATION-MIN TO AOU-DURATION-MIN
025300         MOVE 'PENDING     '   TO AOU-STATUS
025400         MOVE SR-PROVIDER-ID    TO AOU-PROVIDER-ID
025500         MOVE 'Y'               TO AOU-CAN-CANCEL
025600         MOVE 'Y'               TO AOU-CAN-RESCHEDULE
025700         WRITE AOU-REC
025800     END-IF.
025900     ADD 1 TO WS-TAB-IDX.
026000 5400-WRITE-AVAILABLE-SLOT-EXIT.
026100     EXIT.
026200*
026300 9000-END-RUN.
026400     DISPLAY 'APTAV00 SLOT REQUESTS READ = ' WS-REQUEST-CTR
026500         UPON CRT.
026600     DISPLAY 'APTAV00 SLOTS WRITTEN      = ' WS-SLOT-WRITTEN-CTR
026700         UPON CRT.
026800     CLOSE APT-SLOTREQ-FILE.
026900     CLOSE APT-OUTPUT-FILE.
