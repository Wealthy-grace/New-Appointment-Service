000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTRM00.
000300 AUTHOR.      T L BOWEN.
000400 INSTALLATION. DATA CENTER - PROPERTY SYSTEMS GROUP.
000500 DATE-WRITTEN. 2004-03-30.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROGRAM  : APTRM00                                         *
001100*   FUNCTION : APPOINTMENT REGISTER - NIGHTLY REMINDER          *
001200*              CANDIDATE SELECTION.  SCANS THE APPOINTMENT      *
001300*              MASTER FOR EVERY CONFIRMED RECORD WITH           *
001400*              REMINDER-SENT = 'N' DUE WITHIN 24 HOURS, WRITES  *
001500*              ONE CANDIDATE RECORD PER MATCH TO THE OUTPUT     *
001600*              FILE, AND REWRITES THE MASTER WITH REMINDER-SENT *
001700*              SET TO 'Y' FOR EVERY RECORD SELECTED.  ACTUAL    *
001800*              MESSAGE DISPATCH IS DONE ELSEWHERE - THIS RUN    *
001900*              ONLY PICKS THE CANDIDATES AND MARKS THEM SENT.   *
002000*                                                               *
002100*---------------------------------------------------------------*
002200*   CHANGE ACTIVITY                                             *
002300*---------------------------------------------------------------*
002400* 2004-03-30 TLB  US00512  ORIGINAL PROGRAM                       US00512 
002500* 2004-04-06 TLB  US00512  ADDED END-OF-RUN DISPATCH LOG DISPLAY  US00512 
002600* 2007-02-14 JHN  US00680  WINDOW-END NOW COMPUTED AS NOW + 24H   US00680 
002700*                          ON A COMBINED DATETIME, NOT A CRUDE
002800*                          "TOMORROW'S DATE" COMPARE - CAUGHT A
002900*                          SITE MISSING REMINDERS DUE AFTER
003000*                          MIDNIGHT ON THE SAME CALENDAR DAY
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CONSOLE IS CRT
003600     C01 IS TOP-OF-FORM
003700     CLASS APT-NUMERIC-CLASS IS "0123456789"
003800     UPSI-0 ON  STATUS IS APT-RERUN-SW
003900            OFF STATUS IS APT-NORMAL-SW.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT APT-MASTER-FILE  ASSIGN TO APTMSTR
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT APT-OUTPUT-FILE  ASSIGN TO APTOUTX
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600*
004700 DATA DIVISION.
004800*
004900 FILE SECTION.
005000*
005100 FD  APT-MASTER-FILE
005200     RECORD CONTAINS 1198 CHARACTERS
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS APT-MASTER-IO-REC.
005500 01  APT-MASTER-IO-REC                  PIC X(1198).
005600*
005700 FD  APT-OUTPUT-FILE
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS AOU-REC.
006000     COPY APPTOU00.
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400     COPY APPTMR00.
006500*
006600     COPY APPTRM00.
006700*
006800 01  WS-SWITCHES.
006900     05  WS-MSTR-EOF-SW              PIC X(1)  VALUE 'N'.
007000         88  WS-MSTR-EOF              VALUE 'Y'.
007100*
007200 01  WS-COUNTERS.
007300     05  WS-READ-CTR                 PIC 9(7)  COMP-3 VALUE 0.
007400     05  WS-SELECT-CTR               PIC 9(7)  COMP-3 VALUE 0.
007500     05  WS-TAB-IDX                  PIC S9(4) COMP.
007600     05  WS-TAB-COUNT                PIC S9(4) COMP  VALUE 0.
007700*
007800 01  WS-CURRENT-DATE-TIME.
007900     05  WS-CURRENT-DATE             PIC 9(8).
008000     05  WS-CURRENT-TIME-RAW         PIC 9(8).
008100     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-RAW.
008200         10  WS-CURRENT-TIME         PIC 9(6).
008300         10  WS-CUR-HUNDREDTHS       PIC 9(2).
008400     05  WS-CUR-DATETIME             PIC 9(14).
008500*
008600 01  WS-WINDOW-END-DATETIME          PIC 9(14).
008700 01  WS-WINDOW-END-DATE              PIC 9(8).
008800 01  WS-WINDOW-END-TIME              PIC 9(6).
008900 01  WS-REC-DATETIME                 PIC 9(14).
009000*
009100*---------------------------------------------------------------
009200* FULL MASTER TABLE, LOADED ONCE, REWRITTEN AT END OF RUN - SAME
009300* PATTERN AS APTMT00'S REWRITE-IN-PLACE TABLE.
009400*---------------------------------------------------------------
009500 01  WS-MSTR-TABLE.
009600     05  WM-ENTRY OCCURS 2000 TIMES.
009700         10  WM-SELECTED-SW          PIC X(1)  VALUE 'N'.
009800             88  WM-WAS-SELECTED      VALUE 'Y'.
009900         10  WM-RAW-REC              PIC X(1198).
010000*
010100 PROCEDURE DIVISION.
010200*
010300 0000-MAINLINE.
010400     PERFORM 1000-INITIALIZE.
010500     PERFORM 6000-MAIN-PROCESS THRU 6000-MAIN-PROCESS-EXIT
010600         UNTIL WS-TAB-IDX > WS-TAB-COUNT.
010700     PERFORM 9000-END-RUN.
010800     STOP RUN.
010900*
011000 1000-INITIALIZE.
011100     DISPLAY '* * * *  APTRM00 - REMINDER DISPATCH RUN  * * * *'
011200         UPON CRT.
011300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
011400     ACCEPT WS-CURRENT-TIME-RAW FROM TIME.
011500     COMPUTE WS-CUR-DATETIME =
011600         (WS-CURRENT-DATE * 1000000) + WS-CURRENT-TIME.
011700     COMPUTE WS-WINDOW-END-DATETIME = WS-CUR-DATETIME + 240000.
011800     DIVIDE WS-WINDOW-END-DATETIME BY 1000000
011900         GIVING WS-WINDOW-END-DATE REMAINDER WS-WINDOW-END-TIME.
012000     MOVE 0 TO ARM-LOG-COUNT.
012100     OPEN INPUT APT-MASTER-FILE.
012200     PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-LOAD-MASTER-TABLE-EXIT
012300         UNTIL WS-MSTR-EOF.
012400     CLOSE APT-MASTER-FILE.
012500     OPEN OUTPUT APT-OUTPUT-FILE.
012600     MOVE 1 TO WS-TAB-IDX.
012700*
012800 1100-LOAD-MASTER-TABLE.
012900     READ APT-MASTER-FILE INTO APT-MASTER-IO-REC
013000         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
013100     IF NOT WS-MSTR-EOF
013200         ADD 1 TO WS-TAB-COUNT
013300         ADD 1 TO WS-READ-CTR
013400         MOVE 'N' TO WM-SELECTED-SW (WS-TAB-COUNT)
013500         MOVE APT-MASTER-IO-REC TO WM-RAW-REC (WS-TAB-COUNT).
013600 1100-LOAD-MASTER-TABLE-EXIT.
013700     EXIT.
013800*
013900******************************************************************
014000*   6100-SELECT-CANDIDATE / 6200-MARK-REMINDER-SENT               *
014100******************************************************************
014200 6000-MAIN-PROCESS.
014300     PERFORM 6100-SELECT-CANDIDATE THRU 6100-SELECT-CANDIDATE-EXIT.
014400     ADD 1 TO WS-TAB-IDX.
014500 6000-MAIN-PROCESS-EXIT.
014600     EXIT.
014700*
014800 6100-SELECT-CANDIDATE.
014900     MOVE WM-RAW-REC (WS-TAB-IDX) TO APT1100-REC.
015000     IF APT1100-ST-CONFIRMED
015100     AND APT1100-REMIND-PENDING
015200         COMPUTE WS-REC-DATETIME =
015300             (APT1100-DATE-R * 1000000) + APT1100-TIME-R
015400         IF WS-REC-DATETIME <= WS-WINDOW-END-DATETIME
015500             ADD 1 TO WS-SELECT-CTR
015600             PERFORM 6200-MARK-REMINDER-SENT
015700             PERFORM 6300-WRITE-CANDIDATE
015800         END-IF
015900     END-IF.
016000 6100-SELECT-CANDIDATE-EXIT.
016100     EXIT.
016200*
016300*---------------------------------------------------------------
016400* 6200-MARK-REMINDER-SENT - REWRITES THE IN-MEMORY MASTER
016500* ENTRY; THE PHYSICAL FILE IS REWRITTEN ONCE, AT 9000-END-RUN.
016600*---------------------------------------------------------------
016700 6200-MARK-REMINDER-SENT.
016800     SET APT1100-REMIND-SENT TO TRUE.
016900     MOVE APT1100-REC TO WM-RAW-REC (WS-TAB-IDX).
017000     MOVE 'Y' TO WM-SELECTED-SW (WS-TAB-IDX).
017100     IF ARM-LOG-COUNT < 20
017200         ADD 1 TO ARM-LOG-COUNT
017300         MOVE APT1100-APPT-ID  TO ARM-LOG-APPT-ID (ARM-LOG-COUNT)
017400         MOVE WS-CURRENT-TIME  TO ARM-LOG-DISPATCH-TIME
017500                                    (ARM-LOG-COUNT)
017600     END-IF.
017700*
017800 6300-WRITE-CANDIDATE.
017900     MOVE SPACES                 TO AOU-REC.
018000     MOVE APT1100-APPT-ID        TO AOU-APPT-ID.
018100     MOVE APT1100-TITLE          TO AOU-TITLE.
018200     MOVE APT1100-DATE-R         TO AOU-DATE.
018300     MOVE APT1100-TIME-R         TO AOU-TIME.
018400     MOVE APT1100-STATUS         TO AOU-STATUS.
018500     MOVE APT1100-REQUESTER-ID   TO AOU-REQUESTER-ID.
018600     MOVE APT1100-PROVIDER-ID    TO AOU-PROVIDER-ID.
018700     MOVE APT1100-LOCATION       TO AOU-LOCATION.
018800     MOVE 'Y'                    TO AOU-REMINDER-SENT.
018900     WRITE AOU-REC.
019000*
019100 9000-END-RUN.
019200     CLOSE APT-OUTPUT-FILE.
019300     OPEN OUTPUT APT-MASTER-FILE.
019400     MOVE 1 TO WS-TAB-IDX.
019500     PERFORM 9100-REWRITE-MASTER THRU 9100-REWRITE-MASTER-EXIT
019600         UNTIL WS-TAB-IDX > WS-TAB-COUNT.
019700     CLOSE APT-MASTER-FILE.
019800     DISPLAY 'APTRM00 MASTER RECORDS READ = ' WS-READ-CTR
019900         UPON CRT.
020000     DISPLAY 'APTRM00 REMINDERS SELECTED  = ' WS-SELECT-CTR
020100         UPON CRT.
020200     PERFORM 9200-DISPLAY-DISPATCH-LOG THRU
020300         9200-DISPLAY-DISPATCH-LOG-EXIT
020400         VARYING ARM-LOG-IDX FROM 1 BY 1
020500         UNTIL ARM-LOG-IDX > ARM-LOG-COUNT.
020600*
020700 9100-REWRITE-MASTER.
020800     MOVE WM-RAW-REC (WS-TAB-IDX) TO APT-MASTER-IO-REC.
020900     WRITE APT-MASTER-IO-REC.
021000     ADD 1 TO WS-TAB-IDX.
021100 9100-REWRITE-MASTER-EXIT.
021200     EXIT.
021300*
021400 9200-DISPLAY-DISPATCH-LOG.
021500     DISPLAY 'APTRM00 REMINDER SENT - APPT '
021600         ARM-LOG-APPT-ID (ARM-LOG-IDX) UPON CRT.
021700 9200-DISPLAY-DISPATCH-LOG-EXIT.
021800     EXIT.
