000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTMT00.
000300 AUTHOR.      D L WEISS.
000400 INSTALLATION. DATA CENTER - PROPERTY SYSTEMS GROUP.
000500 DATE-WRITTEN. 1996-05-01.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROGRAM  : APTMT00                                         *
001100*   FUNCTION : APPOINTMENT REGISTER - STATUS-TRANSITION AND     *
001200*              MAINTENANCE RUN.  READS THE APT-MAINT-FILE OF    *
001300*              CONFIRM / CONFIRM-BY-TOKEN / CANCEL / RESCHEDULE *
001400*              / COMPLETE / NO-SHOW / UPDATE / DELETE           *
001500*              TRANSACTIONS AND APPLIES EACH AGAINST THE        *
001600*              APPOINTMENT MASTER, REWRITING THE MASTER AT      *
001700*              END OF RUN.                                     *
001800*                                                               *
001900*---------------------------------------------------------------*
002000*   CHANGE ACTIVITY                                             *
002100*---------------------------------------------------------------*
002200* 1996-05-01 DLW  US00147  ORIGINAL PROGRAM - CONFIRM/CANCEL ONLY US00147 
002300* 1997-11-14 RGM  US00203  ADDED RESCHEDULE, WITH CONFLICT-CHECK  US00203 
002400*                          AGAINST THE PROVIDER'S OTHER RECORDS
002500* 1999-01-15 KDP  Y2K01    RESCHEDULE PAST-TIME-CHECK NOW USES    Y2K01   
002600*                          CCYYMMDD COMPARE, NOT 2-DIGIT YEAR
002700* 2001-06-19 RGM  US00381  ADDED CONFIRM-BY-TOKEN (TXN 'T')       US00381 
002800* 2006-09-12 TLB  US00644  ADDED UPDATE (TXN 'U') AND DELETE      US00644 
002900*                          (TXN 'D') - DELETE IS A LOGICAL DROP
003000*                          FROM THE REWRITE TABLE, NOT A REWRITE
003100* 2013-05-06 JHN  US00840  ADDED MODIFY-APPOINTMENT ACCESS CHECK  US00840 
003200*                          AHEAD OF EVERY TRANSACTION - PROVIDER
003300*                          MAY NOT MODIFY, ONLY THE REQUESTER OR
003400*                          AN ELEVATED ROLE (SEE 8100 BELOW)
003500* 2013-05-09 JHN  US00840  ADMIN-ROLE-CHECK TREATS ADMIN,         US00840 
003600*                          PROPERTY_MANAGER AND STUDENT ALIKE -
003700*                          MATCHES THE ONLINE SECURITY SERVICE,
003800*                          DO NOT NARROW THIS TO ADMIN ONLY
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CONSOLE IS CRT
004400     C01 IS TOP-OF-FORM
004500     CLASS APT-NUMERIC-CLASS IS "0123456789"
004600     UPSI-0 ON  STATUS IS APT-RERUN-SW
004700            OFF STATUS IS APT-NORMAL-SW.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT APT-MAINT-FILE   ASSIGN TO APTMNTIN
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT APT-MASTER-FILE  ASSIGN TO APTMSTR
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT APT-OUTPUT-FILE  ASSIGN TO APTOUTX
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  APT-MAINT-FILE
006200     RECORD CONTAINS 1111 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS APT-MAINT-IN-REC.
006500 01  APT-MAINT-IN-REC                   PIC X(1111).
006600*
006700 FD  APT-MASTER-FILE
006800     RECORD CONTAINS 1198 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS APT-MASTER-IO-REC.
007100 01  APT-MASTER-IO-REC                  PIC X(1198).
007200*
007300 FD  APT-OUTPUT-FILE
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS AOU-REC.
007600     COPY APPTOU00.
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000     COPY APPTMR00.
008100*
008200     COPY APPTMX00.
008300*
008400 01  WS-SWITCHES.
008500     05  WS-TXN-EOF-SW               PIC X(1)  VALUE 'N'.
008600         88  WS-TXN-EOF               VALUE 'Y'.
008700     05  WS-MSTR-EOF-SW              PIC X(1)  VALUE 'N'.
008800         88  WS-MSTR-EOF              VALUE 'Y'.
008900     05  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
009000         88  WS-FOUND                 VALUE 'Y'.
009100     05  WS-DISPATCHED-SW             PIC X(1)  VALUE 'N'.
009200*
009300 01  WS-COUNTERS.
009400     05  WS-TXN-CTR                  PIC 9(7)  COMP-3 VALUE 0.
009500     05  WS-APPLIED-CTR              PIC 9(7)  COMP-3 VALUE 0.
009600     05  WS-REJECT-CTR               PIC 9(7)  COMP-3 VALUE 0.
009700     05  WS-TAB-IDX                  PIC S9(4) COMP.
009800     05  WS-FOUND-IDX                PIC S9(4) COMP.
009900     05  WS-TAB-COUNT                PIC S9(4) COMP  VALUE 0.
010000*
010100 01  WS-CURRENT-DATE-TIME.
010200     05  WS-CURRENT-DATE             PIC 9(8).
010300     05  WS-CURRENT-TIME-RAW         PIC 9(8).
010400     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-RAW.
010500         10  WS-CURRENT-TIME         PIC 9(6).
010600         10  WS-CUR-HUNDREDTHS       PIC 9(2).
010700     05  WS-CUR-DATETIME             PIC 9(14).
010800*
010900 01  WS-CAND-DATETIME                PIC 9(14).
011000 01  WS-CAND-END-DATETIME            PIC 9(14).
011100 01  WS-CAND-END-DATE                PIC 9(8).
011200 01  WS-CAND-END-TIME                PIC 9(6).
011300 01  WS-CAND-PROVIDER-ID             PIC 9(9).
011400 01  WS-CAND-APPT-ID-SAVE            PIC X(24).
011500 01  WS-OTHER-START-DTM              PIC 9(14).
011600 01  WS-OTHER-END-DTM                PIC 9(14).
011700*
011800*---------------------------------------------------------------
011900* DATE-TO-SERIAL WORK AREA - DAYS-UNTIL IS A PLAIN DAY-COUNT
012000* DIFFERENCE, SO WE ROLL OUR OWN ABSOLUTE-DAY-NUMBER HERE RATHER
012100* THAN CARRY A CALENDAR/LEAP-YEAR TABLE PER CALL - SAME "COUNT
012200* DAYS SINCE YEAR 1" APPROACH THE OLD MBW AGING ROUTINE USED.
012300*---------------------------------------------------------------
012400 01  WS-DTS-WORK-AREA.
012500     05  WS-DTS-DATE-IN              PIC 9(8).
012600     05  WS-DTS-DATE-X REDEFINES WS-DTS-DATE-IN.
012700         10  WS-DTS-CCYY             PIC 9(4).
012800         10  WS-DTS-MM               PIC 9(2).
012900         10  WS-DTS-DD               PIC 9(2).
013000     05  WS-DTS-Y-MINUS-1            PIC S9(5) COMP.
013100     05  WS-DTS-LEAP-DAYS            PIC S9(5) COMP.
013200     05  WS-DTS-REM4                 PIC S9(5) COMP.
013300     05  WS-DTS-REM100                PIC S9(5) COMP.
013400     05  WS-DTS-REM400                PIC S9(5) COMP.
013500     05  WS-DTS-DUMMY-QUOT           PIC S9(9) COMP.
013600     05  WS-DTS-LEAP-YEAR-SW         PIC X(1)  VALUE 'N'.
013700         88  WS-DTS-YEAR-IS-LEAP      VALUE 'Y'.
013800     05  WS-DTS-MONTH-BASE           PIC 9(3).
013900     05  WS-DTS-SERIAL               PIC S9(7) COMP.
014000     05  WS-DTS-SERIAL-APPT          PIC S9(7) COMP.
014100*
014200 01  WS-MONTH-CUM-DAYS-TABLE.
014300     05  FILLER                      PIC 9(3) VALUE 000.
014400     05  FILLER                      PIC 9(3) VALUE 031.
014500     05  FILLER                      PIC 9(3) VALUE 059.
014600     05  FILLER                      PIC 9(3) VALUE 090.
014700     05  FILLER                      PIC 9(3) VALUE 120.
014800     05  FILLER                      PIC 9(3) VALUE 151.
014900     05  FILLER                      PIC 9(3) VALUE 181.
015000     05  FILLER                      PIC 9(3) VALUE 212.
015100     05  FILLER                      PIC 9(3) VALUE 243.
015200     05  FILLER                      PIC 9(3) VALUE 273.
015300     05  FILLER                      PIC 9(3) VALUE 304.
015400     05  FILLER                      PIC 9(3) VALUE 334.
015500 01  WS-MONTH-CUM-DAYS-R REDEFINES WS-MONTH-CUM-DAYS-TABLE.
015600     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
015700*
015800*---------------------------------------------------------------
015900* FULL MASTER TABLE, LOADED WHOLE AT STARTUP AND REWRITTEN WHOLE
016000* AT END OF RUN.  WM-RAW-REC CARRIES THE ENTIRE ORIGINAL RECORD
016100* IMAGE SO FIELDS THIS PROGRAM DOES NOT TOUCH ARE NEVER LOST.
016200* THE ID / TOKEN COPIES ARE A QUICK-SCAN INDEX ONLY.
016300*---------------------------------------------------------------
016400 01  WS-MSTR-TABLE.
016500     05  WM-ENTRY OCCURS 2000 TIMES.
016600         10  WM-APPT-ID              PIC X(24).
016700         10  WM-CONFIRM-TOKEN        PIC X(36).
016800         10  WM-DELETE-SW            PIC X(1)  VALUE 'N'.
016900             88  WM-IS-DELETED        VALUE 'Y'.
017000         10  WM-RAW-REC              PIC X(1198).
017100*
017200 01  WS-ERROR-CODE                   PIC X(20)  VALUE SPACES.
017300     88  WS-ERR-NONE                 VALUE SPACES.
017400     88  WS-ERR-NOT-FOUND            VALUE 'NOT_FOUND'.
017500     88  WS-ERR-TOKEN-NOT-FOUND      VALUE 'TOKEN_NOT_FOUND'.
017600     88  WS-ERR-BAD-STATUS           VALUE 'INVALID_STATUS'.
017700     88  WS-ERR-INVALID-TIME         VALUE 'INVALID_TIME'.
017800     88  WS-ERR-TIME-CONFLICT        VALUE 'TIME_CONFLICT'.
017900     88  WS-ERR-ACCESS-DENIED        VALUE 'ACCESS_DENIED'.
018000*
018100 PROCEDURE DIVISION.
018200*
018300 0000-MAINLINE.
018400     PERFORM 1000-INITIALIZE.
018500     PERFORM 3000-MAIN-PROCESS THRU 3000-MAIN-PROCESS-EXIT
018600         UNTIL WS-TXN-EOF.
018700     PERFORM 9000-END-RUN.
018800     STOP RUN.
018900*
019000 1000-INITIALIZE.
019100     DISPLAY '* * * *  APTMT00 - STATUS TRANSITION RUN  * * * *'
019200         UPON CRT.
019300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
019400     ACCEPT WS-CURRENT-TIME-RAW FROM TIME.
019500     COMPUTE WS-CUR-DATETIME =
019600         (WS-CURRENT-DATE * 1000000) + WS-CURRENT-TIME.
019700     OPEN INPUT APT-MASTER-FILE.
019800     PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-LOAD-MASTER-TABLE-EXIT
019900         UNTIL WS-MSTR-EOF.
020000     CLOSE APT-MASTER-FILE.
020100     OPEN INPUT  APT-MAINT-FILE.
020200     OPEN OUTPUT APT-OUTPUT-FILE.
020300     PERFORM 1900-READ-TRANSACTION.
020400*
020500 1100-LOAD-MASTER-TABLE.
020600     READ APT-MASTER-FILE INTO APT-MASTER-IO-REC
020700         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
020800     IF NOT WS-MSTR-EOF
020900         MOVE APT-MASTER-IO-REC TO APT1100-REC
021000         ADD 1 TO WS-TAB-COUNT
021100         MOVE APT1100-APPT-ID      TO WM-APPT-ID (WS-TAB-COUNT)
021200         MOVE APT1100-CONFIRM-TOKEN
021300                             TO WM-CONFIRM-TOKEN (WS-TAB-COUNT)
021400         MOVE 'N'                  TO WM-DELETE-SW (WS-TAB-COUNT)
021500         MOVE APT-MASTER-IO-REC    TO WM-RAW-REC (WS-TAB-COUNT).
021600 1100-LOAD-MASTER-TABLE-EXIT.
021700     EXIT.
021800*
021900 1900-READ-TRANSACTION.
022000     READ APT-MAINT-FILE INTO APT-MAINT-IN-REC
022100         AT END MOVE 'Y' TO WS-TXN-EOF-SW.
022200     IF NOT WS-TXN-EOF
022300         ADD 1 TO WS-TXN-CTR
022400         MOVE APT-MAINT-IN-REC TO AMX-REC.
022500*
022600******************************************************************
022700*   MAIN PROCESSING LOOP - ONE MAINTENANCE TRANSACTION            *
022800******************************************************************
022900 3000-MAIN-PROCESS.
023000     MOVE SPACES TO WS-ERROR-CODE.
023100     IF AMX-TXN-CONFIRM-TOKEN
023200         PERFORM 3050-LOOKUP-BY-TOKEN THRU 3050-LOOKUP-BY-TOKEN-EXIT
023300     ELSE
023400         PERFORM 3040-LOOKUP-BY-ID THRU 3040-LOOKUP-BY-ID-EXIT.
023500     IF WS-ERR-NONE
023600         MOVE WM-RAW-REC (WS-FOUND-IDX) TO APT1100-REC
023700         PERFORM 8100-ACCESS-CONTROL-CHECK.
023800     IF WS-ERR-NONE
023900         MOVE 'N' TO WS-DISPATCHED-SW
024000         IF AMX-TXN-CONFIRM OR AMX-TXN-CONFIRM-TOKEN
024100             PERFORM 3100-DO-CONFIRM
024200             MOVE 'Y' TO WS-DISPATCHED-SW
024300         END-IF
024400         IF AMX-TXN-CANCEL
024500             PERFORM 3200-DO-CANCEL
024600             MOVE 'Y' TO WS-DISPATCHED-SW
024700         END-IF
024800         IF AMX-TXN-RESCHEDULE
024900             PERFORM 3300-DO-RESCHEDULE THRU
025000                 3300-DO-RESCHEDULE-EXIT
025100             MOVE 'Y' TO WS-DISPATCHED-SW
025200         END-IF
025300         IF AMX-TXN-COMPLETE
025400             PERFORM 3400-DO-COMPLETE
025500             MOVE 'Y' TO WS-DISPATCHED-SW
025600         END-IF
025700         IF AMX-TXN-NOSHOW
025800             PERFORM 3500-DO-NOSHOW
025900             MOVE 'Y' TO WS-DISPATCHED-SW
026000         END-IF
026100         IF AMX-TXN-UPDATE
026200             PERFORM 3600-DO-UPDATE
026300             MOVE 'Y' TO WS-DISPATCHED-SW
026400         END-IF
026500         IF AMX-TXN-DELETE
026600             PERFORM 3700-DO-DELETE
026700             MOVE 'Y' TO WS-DISPATCHED-SW
026800         END-IF
026900         IF WS-DISPATCHED-SW = 'N'
027000             SET WS-ERR-BAD-STATUS TO TRUE
027100         END-IF
027200     END-IF.
027300     IF WS-ERR-NONE
027400         IF NOT AMX-TXN-DELETE
027500             MOVE APT1100-REC TO WM-RAW-REC (WS-FOUND-IDX)
027600             PERFORM 2700-ENRICH-OUTPUT
027700         ELSE
027800             PERFORM 2800-WRITE-DELETE-CONFIRMATION
027900         END-IF
028000         ADD 1 TO WS-APPLIED-CTR
028100     ELSE
028200         PERFORM 2900-WRITE-REJECT
028300         ADD 1 TO WS-REJECT-CTR.
028400     PERFORM 1900-READ-TRANSACTION.
028500 3000-MAIN-PROCESS-EXIT.
028600     EXIT.
028700*
028800 3040-LOOKUP-BY-ID.
028900     MOVE 1 TO WS-TAB-IDX.
029000     MOVE 'N' TO WS-FOUND-SW.
029100     PERFORM 3041-SCAN-BY-ID THRU 3041-SCAN-BY-ID-EXIT
029200         UNTIL WS-TAB-IDX > WS-TAB-COUNT OR WS-FOUND.
029300     IF NOT WS-FOUND
029400         SET WS-ERR-NOT-FOUND TO TRUE.
029500 3040-LOOKUP-BY-ID-EXIT.
029600     EXIT.
029700*
029800 3041-SCAN-BY-ID.
029900     IF WM-APPT-ID (WS-TAB-IDX) = AMX-APPT-ID
030000     AND NOT WM-IS-DELETED (WS-TAB-IDX)
030100         MOVE 'Y' TO WS-FOUND-SW
030200         MOVE WS-TAB-IDX TO WS-FOUND-IDX
030300     ELSE
030400         ADD 1 TO WS-TAB-IDX.
030500 3041-SCAN-BY-ID-EXIT.
030600     EXIT.
030700*
030800 3050-LOOKUP-BY-TOKEN.
030900     MOVE 1 TO WS-TAB-IDX.
031000     MOVE 'N' TO WS-FOUND-SW.
031100     PERFORM 3051-SCAN-BY-TOKEN THRU 3051-SCAN-BY-TOKEN-EXIT
031200         UNTIL WS-TAB-IDX > WS-TAB-COUNT OR WS-FOUND.
031300     IF NOT WS-FOUND
031400         SET WS-ERR-TOKEN-NOT-FOUND TO TRUE.
031500 3050-LOOKUP-BY-TOKEN-EXIT.
031600     EXIT.
031700*
031800 3051-SCAN-BY-TOKEN.
031900     IF WM-CONFIRM-TOKEN (WS-TAB-IDX) = AMX-CONFIRM-TOKEN
032000     AND NOT WM-IS-DELETED (WS-TAB-IDX)
032100         MOVE 'Y' TO WS-FOUND-SW
032200         MOVE WS-TAB-IDX TO WS-FOUND-IDX
032300     ELSE
032400         ADD 1 TO WS-TAB-IDX.
032500 3051-SCAN-BY-TOKEN-EXIT.
032600     EXIT.
032700*
032800*---------------------------------------------------------------
032900* CONFIRM / CONFIRM-BY-TOKEN - ALLOWED ONLY FROM PENDING.
033000*---------------------------------------------------------------
033100 3100-DO-CONFIRM.
033200     IF APT1100-ST-PENDING
033300         SET APT1100-ST-CONFIRMED TO TRUE
033400         MOVE WS-CURRENT-DATE TO APT1100-UPDATED-DATE
033500         MOVE WS-CURRENT-TIME TO APT1100-UPDATED-TIME
033600     ELSE
033700         SET WS-ERR-BAD-STATUS TO TRUE.
033800*
033900*---------------------------------------------------------------
034000* CANCEL - DISALLOWED ONLY WHEN ALREADY CANCELLED OR COMPLETED.
034100*---------------------------------------------------------------
034200 3200-DO-CANCEL.
034300     IF APT1100-ST-CANCELLED OR APT1100-ST-COMPLETED
034400         SET WS-ERR-BAD-STATUS TO TRUE
034500     ELSE
034600         SET APT1100-ST-CANCELLED TO TRUE
034700         MOVE AMX-CANCEL-REASON TO APT1100-CANCEL-REASON
034800         MOVE WS-CURRENT-DATE   TO APT1100-UPDATED-DATE
034900         MOVE WS-CURRENT-TIME   TO APT1100-UPDATED-TIME.
035000*
035100*---------------------------------------------------------------
035200* RESCHEDULE - PAST-TIME-CHECK, THEN CONFLICT-DETECTION AGAINST
035300* THE PROVIDER'S OTHER LIVE APPOINTMENTS, EXCLUDING THIS ONE.
035400*---------------------------------------------------------------
035500 3300-DO-RESCHEDULE.
035600     IF APT1100-ST-COMPLETED OR APT1100-ST-CANCELLED
035700         SET WS-ERR-BAD-STATUS TO TRUE
035800         GO TO 3300-DO-RESCHEDULE-EXIT.
035900     COMPUTE WS-CAND-DATETIME =
036000         (AMX-NEW-DATE * 1000000) + AMX-NEW-TIME.
036100     IF WS-CAND-DATETIME < WS-CUR-DATETIME
036200         SET WS-ERR-INVALID-TIME TO TRUE
036300         GO TO 3300-DO-RESCHEDULE-EXIT.
036400     COMPUTE WS-CAND-END-DATETIME =
036500         WS-CAND-DATETIME + (APT1100-DURATION-MIN * 100).
036600     MOVE APT1100-PROVIDER-ID TO WS-CAND-PROVIDER-ID.
036700     MOVE APT1100-APPT-ID     TO WS-CAND-APPT-ID-SAVE.
036800     MOVE 1 TO WS-TAB-IDX.
036900     PERFORM 3310-SCAN-RESCHED-CONFLICT THRU
037000         3310-SCAN-RESCHED-CONFLICT-EXIT
037100         UNTIL WS-TAB-IDX > WS-TAB-COUNT OR WS-ERR-TIME-CONFLICT.
037200*    RESTORE THE CANDIDATE'S OWN RECORD - THE SCAN LOOP JUST
037300*    UNPACKED OTHER TABLE ENTRIES INTO APT1100-REC AS SCRATCH.
037400     MOVE WM-RAW-REC (WS-FOUND-IDX) TO APT1100-REC.
037500     IF WS-ERR-NONE
037600         MOVE AMX-NEW-DATE TO APT1100-DATE-R
037700         MOVE AMX-NEW-TIME TO APT1100-TIME-R
037800         SET APT1100-ST-RESCHED TO TRUE
037900         MOVE WS-CURRENT-DATE TO APT1100-UPDATED-DATE
038000         MOVE WS-CURRENT-TIME TO APT1100-UPDATED-TIME.
038100 3300-DO-RESCHEDULE-EXIT.
038200     EXIT.
038300*
038400 3310-SCAN-RESCHED-CONFLICT.
038500     IF WM-APPT-ID (WS-TAB-IDX) NOT = WS-CAND-APPT-ID-SAVE
038600     AND NOT WM-IS-DELETED (WS-TAB-IDX)
038700         MOVE WM-RAW-REC (WS-TAB-IDX) TO APT1100-REC
038800         IF APT1100-PROVIDER-ID = WS-CAND-PROVIDER-ID
038900         AND NOT APT1100-ST-CANCELLED AND NOT APT1100-ST-NOSHOW
039000             COMPUTE WS-OTHER-START-DTM =
039100                 (APT1100-DATE-R * 1000000) + APT1100-TIME-R
039200             COMPUTE WS-OTHER-END-DTM =
039300                 WS-OTHER-START-DTM + (APT1100-DURATION-MIN * 100)
039400             IF WS-CAND-DATETIME     < WS-OTHER-END-DTM
039500             AND WS-CAND-END-DATETIME > WS-OTHER-START-DTM
039600                 SET WS-ERR-TIME-CONFLICT TO TRUE
039700             END-IF
039800         END-IF
039900     END-IF.
040000     IF NOT WS-ERR-TIME-CONFLICT
040100         ADD 1 TO WS-TAB-IDX.
040200 3310-SCAN-RESCHED-CONFLICT-EXIT.
040300     EXIT.
040400*
040500*---------------------------------------------------------------
040600* COMPLETE - ALLOWED ONLY FROM CONFIRMED OR RESCHEDULED.
040700*---------------------------------------------------------------
040800 3400-DO-COMPLETE.
040900     IF APT1100-ST-CONFIRMED OR APT1100-ST-RESCHED
041000         SET APT1100-ST-COMPLETED TO TRUE
041100         MOVE WS-CURRENT-DATE TO APT1100-UPDATED-DATE
041200         MOVE WS-CURRENT-TIME TO APT1100-UPDATED-TIME
041300     ELSE
041400         SET WS-ERR-BAD-STATUS TO TRUE.
041500*
041600*---------------------------------------------------------------
041700* NO-SHOW - UNCONDITIONAL.
041800*---------------------------------------------------------------
041900 3500-DO-NOSHOW.
042000     SET APT1100-ST-NOSHOW TO TRUE.
042100     MOVE WS-CURRENT-DATE TO APT1100-UPDATED-DATE.
042200     MOVE WS-CURRENT-TIME TO APT1100-UPDATED-TIME.
042300*
042400*---------------------------------------------------------------
042500* UPDATE - TEXT FIELDS ONLY, DISALLOWED ON COMPLETED/CANCELLED.
042600* PROPERTY / REQUESTER / PROVIDER / DATE-TIME ARE NOT TOUCHED.
042700*---------------------------------------------------------------
042800 3600-DO-UPDATE.
042900     IF APT1100-ST-COMPLETED OR APT1100-ST-CANCELLED
043000         SET WS-ERR-BAD-STATUS TO TRUE
043100     ELSE
043200         MOVE AMX-TITLE        TO APT1100-TITLE
043300         MOVE AMX-DESCRIPTION  TO APT1100-DESCRIPTION
043400         MOVE AMX-LOCATION     TO APT1100-LOCATION
043500         MOVE AMX-NOTES        TO APT1100-NOTES
043600         MOVE AMX-MEETING-LINK TO APT1100-MEETING-LINK
043700         MOVE WS-CURRENT-DATE  TO APT1100-UPDATED-DATE
043800         MOVE WS-CURRENT-TIME  TO APT1100-UPDATED-TIME.
043900*
044000*---------------------------------------------------------------
044100* DELETE - UNCONDITIONAL LOGICAL REMOVAL FROM THE REWRITE TABLE.
044200*---------------------------------------------------------------
044300 3700-DO-DELETE.
044400     MOVE 'Y' TO WM-DELETE-SW (WS-FOUND-IDX).
044500*
044600*---------------------------------------------------------------
044700* 8100-ACCESS-CONTROL-CHECK - MODIFY-APPOINTMENT RULE.  ALLOW IF
044800* THE ACTOR IS ADMIN-EQUIVALENT (ADMIN-ROLE-CHECK - ADMIN,
044900* PROPERTY_MANAGER OR STUDENT ALL QUALIFY, SAME AS THE ONLINE
045000* SECURITY SERVICE) OR IS THE APPOINTMENT'S OWN REQUESTER.  THE
045100* PROVIDER MAY VIEW (SEE APTQL00) BUT MAY NOT MODIFY.
045200*---------------------------------------------------------------
045300 8100-ACCESS-CONTROL-CHECK.
045400     IF AMX-ACTOR-IS-ADMIN OR AMX-ACTOR-IS-PROPERTY-MGR
045500                            OR AMX-ACTOR-IS-STUDENT
045600         CONTINUE
045700     ELSE
045800         IF AMX-ACTOR-USER-ID = APT1100-REQUESTER-ID
045900             CONTINUE
046000         ELSE
046100             SET WS-ERR-ACCESS-DENIED TO TRUE.
046200*
046300*---------------------------------------------------------------
046400* ENRICH-OUTPUT-RECORD - SAME SHAPE AS APTCR00'S 2700, WITHOUT
046500* THE FALLBACK NAME LOOKUPS (MASTER RECORD ALREADY HAS EVERYTHING
046600* A MAINTENANCE RUN NEEDS - NO PROPERTY/USER NAME SYNTHESIS).
046700*---------------------------------------------------------------
046800 2700-ENRICH-OUTPUT.
046900     MOVE SPACES TO AOU-REC.
047000     MOVE APT1100-APPT-ID        TO AOU-APPT-ID.
047100     MOVE APT1100-TITLE          TO AOU-TITLE.
047200     MOVE APT1100-DESCRIPTION    TO AOU-DESCRIPTION.
047300     MOVE APT1100-DATE-R         TO AOU-DATE.
047400     MOVE APT1100-TIME-R         TO AOU-TIME.
047500     MOVE APT1100-DURATION-MIN   TO AOU-DURATION-MIN.
047600     MOVE APT1100-STATUS         TO AOU-STATUS.
047700     MOVE APT1100-TYPE           TO AOU-APPT-TYPE.
047800     MOVE APT1100-PROPERTY-ID    TO AOU-PROPERTY-ID.
047900     MOVE APT1100-REQUESTER-ID   TO AOU-REQUESTER-ID.
048000     MOVE APT1100-PROVIDER-ID    TO AOU-PROVIDER-ID.
048100     MOVE APT1100-LOCATION       TO AOU-LOCATION.
048200     MOVE APT1100-NOTES          TO AOU-NOTES.
048300     MOVE APT1100-CANCEL-REASON  TO AOU-CANCEL-REASON.
048400     MOVE APT1100-IS-RECURRING   TO AOU-IS-RECURRING.
048500     MOVE APT1100-MEETING-LINK   TO AOU-MEETING-LINK.
048600     MOVE APT1100-REMINDER-SENT  TO AOU-REMINDER-SENT.
048700     MOVE APT1100-CONFIRM-TOKEN  TO AOU-CONFIRM-TOKEN.
048800     MOVE APT1100-LOCATION       TO AOU-PROPERTY-ADDRESS.
048900     COMPUTE WS-CAND-DATETIME =
049000         (APT1100-DATE-R * 1000000) + APT1100-TIME-R.
049100     COMPUTE WS-CAND-END-DATETIME =
049200         WS-CAND-DATETIME + (APT1100-DURATION-MIN * 100).
049300     DIVIDE WS-CAND-END-DATETIME BY 1000000
049400         GIVING WS-CAND-END-DATE REMAINDER WS-CAND-END-TIME.
049500     MOVE WS-CAND-END-DATE TO AOU-END-DATE.
049600     MOVE WS-CAND-END-TIME TO AOU-END-TIME.
049700     PERFORM 2760-COMPUTE-DAYS-UNTIL.
049800     MOVE 'N' TO AOU-CAN-CANCEL-2HR.
049900     MOVE 'N' TO AOU-CAN-RESCHED-4HR.
050000     IF NOT APT1100-ST-COMPLETED AND NOT APT1100-ST-CANCELLED
050100         IF WS-CAND-DATETIME > WS-CUR-DATETIME + 000200
050200             MOVE 'Y' TO AOU-CAN-CANCEL-2HR
050300         END-IF
050400         IF WS-CAND-DATETIME > WS-CUR-DATETIME + 000400
050500             MOVE 'Y' TO AOU-CAN-RESCHED-4HR
050600         END-IF
050700     END-IF.
050800     MOVE 'Y' TO AOU-CAN-CANCEL.
050900     IF APT1100-ST-CANCELLED OR APT1100-ST-COMPLETED
051000                              OR APT1100-ST-NOSHOW
051100         MOVE 'N' TO AOU-CAN-CANCEL.
051200     MOVE 'N' TO AOU-CAN-RESCHEDULE.
051300     IF APT1100-ST-PENDING OR APT1100-ST-CONFIRMED
051400         MOVE 'Y' TO AOU-CAN-RESCHEDULE.
051500     WRITE AOU-REC.
051600*
051700*---------------------------------------------------------------
051800* 2760-COMPUTE-DAYS-UNTIL / 2761-DATE-TO-SERIAL / 2762 - SAME
051900* DAY-COUNT ROUTINE AS APTCR00'S 2760 - SEE THAT PROGRAM FOR THE
052000* LEAP-YEAR NOTES.
052100*---------------------------------------------------------------
052200 2760-COMPUTE-DAYS-UNTIL.
052300     MOVE APT1100-DATE-R TO WS-DTS-DATE-IN.
052400     PERFORM 2761-DATE-TO-SERIAL THRU 2761-DATE-TO-SERIAL-EXIT.
052500     MOVE WS-DTS-SERIAL TO WS-DTS-SERIAL-APPT.
052600     MOVE WS-CURRENT-DATE TO WS-DTS-DATE-IN.
052700     PERFORM 2761-DATE-TO-SERIAL THRU 2761-DATE-TO-SERIAL-EXIT.
052800     COMPUTE AOU-DAYS-UNTIL = WS-DTS-SERIAL-APPT - WS-DTS-SERIAL.
052900*
053000 2761-DATE-TO-SERIAL.
053100     COMPUTE WS-DTS-Y-MINUS-1 = WS-DTS-CCYY - 1.
053200     COMPUTE WS-DTS-LEAP-DAYS = WS-DTS-Y-MINUS-1 / 4.
053300     COMPUTE WS-DTS-LEAP-DAYS =
053400         WS-DTS-LEAP-DAYS - (WS-DTS-Y-MINUS-1 / 100).
053500     COMPUTE WS-DTS-LEAP-DAYS =
053600         WS-DTS-LEAP-DAYS + (WS-DTS-Y-MINUS-1 / 400).
053700     PERFORM 2762-TEST-LEAP-YEAR.
053800     MOVE WS-MONTH-CUM-DAYS (WS-DTS-MM) TO WS-DTS-MONTH-BASE.
053900     IF WS-DTS-YEAR-IS-LEAP AND WS-DTS-MM > 2
054000         ADD 1 TO WS-DTS-MONTH-BASE.
054100     COMPUTE WS-DTS-SERIAL =
054200         (WS-DTS-Y-MINUS-1 * 365) + WS-DTS-LEAP-DAYS
054300         + WS-DTS-MONTH-BASE + WS-DTS-DD.
054400 2761-DATE-TO-SERIAL-EXIT.
054500     EXIT.
054600*
054700 2762-TEST-LEAP-YEAR.
054800     DIVIDE WS-DTS-CCYY BY 4
054900         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM4.
055000     DIVIDE WS-DTS-CCYY BY 100
055100         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM100.
055200     DIVIDE WS-DTS-CCYY BY 400
055300         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM400.
055400     IF WS-DTS-REM4 = 0 AND (WS-DTS-REM100 NOT = 0
055500                              OR WS-DTS-REM400 = 0)
055600         MOVE 'Y' TO WS-DTS-LEAP-YEAR-SW
055700     ELSE
055800         MOVE 'N' TO WS-DTS-LEAP-YEAR-SW.
055900*
056000 2800-WRITE-DELETE-CONFIRMATION.
056100     MOVE SPACES     TO AOU-REC.
056200     MOVE AMX-APPT-ID TO AOU-APPT-ID.
056300     MOVE 'DELETED'  TO AOU-STATUS.
056400     WRITE AOU-REC.
056500*
056600 2900-WRITE-REJECT.
056700     MOVE SPACES        TO AOU-REC.
056800     MOVE AMX-APPT-ID   TO AOU-APPT-ID.
056900     MOVE WS-ERROR-CODE TO AOU-STATUS.
057000     WRITE AOU-REC.
057100*
057200 9000-END-RUN.
057300     OPEN OUTPUT APT-MASTER-FILE.
057400     MOVE 1 TO WS-TAB-IDX.
057500     PERFORM 9100-REWRITE-MASTER THRU 9100-REWRITE-MASTER-EXIT
057600         UNTIL WS-TAB-IDX > WS-TAB-COUNT.
057700     CLOSE APT-MASTER-FILE.
057800     DISPLAY 'APTMT00 TRANSACTIONS READ   = ' WS-TXN-CTR
057900         UPON CRT.
058000     DISPLAY 'APTMT00 TRANSACTIONS APPLIED= ' WS-APPLIED-CTR
058100         UPON CRT.
058200     DISPLAY 'APTMT00 TRANSACTIONS REJECT = ' WS-REJECT-CTR
058300         UPON CRT.
058400     CLOSE APT-MAINT-FILE.
058500     CLOSE APT-OUTPUT-FILE.
058600*
058700 9100-REWRITE-MASTER.
058800     IF NOT WM-IS-DELETED (WS-TAB-IDX)
058900         MOVE WM-RAW-REC (WS-TAB-IDX) TO APT-MASTER-IO-REC
059000         WRITE APT-MASTER-IO-REC.
059100     ADD 1 TO WS-TAB-IDX.
059200 9100-REWRITE-MASTER-EXIT.
059300     EXIT.
