000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTQL00.
000300 AUTHOR.      K D PARKS.
000400 INSTALLATION. DATA CENTER - PROPERTY SYSTEMS GROUP.
000500 DATE-WRITTEN. 1998-02-17.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROGRAM  : APTQL00                                         *
001100*   FUNCTION : APPOINTMENT REGISTER - READ QUERY RUN.  READS    *
001200*              THE APT-QUERY-FILE OF SELECTION CRITERIA AND     *
001300*              WRITES ONE ENRICHED OUTPUT RECORD PER MASTER     *
001400*              RECORD THAT MATCHES: BY ID, BY USER (EITHER      *
001500*              SIDE), BY REQUESTER, BY PROVIDER, BY PROPERTY,   *
001600*              BY STATUS, BY TYPE, BY DATE RANGE, OR ALL.       *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*   CHANGE ACTIVITY                                             *
002000*---------------------------------------------------------------*
002100* 1998-02-17 KDP  US00230  ORIGINAL PROGRAM - BY-ID/BY-USER/      US00230 
002200*                          BY-STATUS ONLY
002300* 1998-06-25 KDP  US00230  ADDED BY-PROPERTY, BY-TYPE, BY-DATE    US00230 
002400*                          RANGE AND ALL-APPOINTMENTS MODES
002500* 1999-01-20 KDP  Y2K01    DATE-RANGE COMPARE NOW CCYYMMDD        Y2K01   
002600* 2001-07-02 RGM  US00381  BULK MODES (PROPERTY/ALL) NOW ENRICH   US00381 
002700*                          PROPERTY ONLY, NOT REQUESTER/PROVIDER
002800*                          NAME - MATCHES THE ONLINE SERVICE'S
002900*                          "SAFE ENRICHMENT" BEHAVIOR FOR BULK
003000*                          READS.  SINGLE/BY-USER MODES STILL
003100*                          ENRICH BOTH NAMES.
003200* 2013-05-06 JHN  US00840  ADDED 8100-ACCESS-CONTROL-CHECK -      US00840 
003300*                          VIEW-APPOINTMENT ON BY-ID, VIEW-
003400*                          USER-APPOINTMENTS ON BY-USER/BY-
003500*                          REQUESTER/BY-PROVIDER.  ADMIN-ROLE-
003600*                          CHECK TREATS ADMIN, PROPERTY_MANAGER
003700*                          AND STUDENT ALIKE - DO NOT NARROW
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CONSOLE IS CRT
004300     C01 IS TOP-OF-FORM
004400     CLASS APT-NUMERIC-CLASS IS "0123456789"
004500     UPSI-0 ON  STATUS IS APT-RERUN-SW
004600            OFF STATUS IS APT-NORMAL-SW.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT APT-QUERY-FILE   ASSIGN TO APTQRYIN
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT APT-MASTER-FILE  ASSIGN TO APTMSTR
005200            ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT APT-OUTPUT-FILE  ASSIGN TO APTOUTX
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT USR-MASTER-FILE  ASSIGN TO USRMSTR
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT PRP-MASTER-FILE  ASSIGN TO PRPMSTR
005800            ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  APT-QUERY-FILE
006500     RECORD CONTAINS 149 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS APT-QUERY-IN-REC.
006800 01  APT-QUERY-IN-REC                   PIC X(149).
006900*
007000 FD  APT-MASTER-FILE
007100     RECORD CONTAINS 1198 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS APT-MASTER-IO-REC.
007400 01  APT-MASTER-IO-REC                  PIC X(1198).
007500*
007600 FD  APT-OUTPUT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS AOU-REC.
007900     COPY APPTOU00.
008000*
008100 FD  USR-MASTER-FILE
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS USR-REC.
008400     COPY USRMST00.
008500*
008600 FD  PRP-MASTER-FILE
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS PRP-REC.
008900     COPY PRPMST00.
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300     COPY APPTMR00.
009400*
009500     COPY APPTQY00.
009600*
009700 01  WS-SWITCHES.
009800     05  WS-QRY-EOF-SW               PIC X(1)  VALUE 'N'.
009900         88  WS-QRY-EOF               VALUE 'Y'.
010000     05  WS-MSTR-EOF-SW              PIC X(1)  VALUE 'N'.
010100         88  WS-MSTR-EOF              VALUE 'Y'.
010200     05  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
010300         88  WS-FOUND                 VALUE 'Y'.
010400     05  WS-BULK-MODE-SW             PIC X(1)  VALUE 'N'.
010500         88  WS-BULK-MODE             VALUE 'Y'.
010600*
010700 01  WS-COUNTERS.
010800     05  WS-QUERY-CTR                PIC 9(7)  COMP-3 VALUE 0.
010900     05  WS-MATCH-CTR                PIC 9(7)  COMP-3 VALUE 0.
011000     05  WS-TAB-IDX                  PIC S9(4) COMP.
011100     05  WS-FOUND-IDX                PIC S9(4) COMP.
011200     05  WS-USR-COUNT                PIC S9(4) COMP  VALUE 0.
011300     05  WS-PRP-COUNT                PIC S9(4) COMP  VALUE 0.
011400     05  WS-TAB-COUNT                PIC S9(4) COMP  VALUE 0.
011500*
011600 01  WS-CURRENT-DATE-TIME.
011700     05  WS-CURRENT-DATE             PIC 9(8).
011800     05  WS-CURRENT-TIME-RAW         PIC 9(8).
011900     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-RAW.
012000         10  WS-CURRENT-TIME         PIC 9(6).
012100         10  WS-CUR-HUNDREDTHS       PIC 9(2).
012200     05  WS-CUR-DATETIME             PIC 9(14).
012300*
012400 01  WS-REC-DATETIME                 PIC 9(14).
012500 01  WS-REC-END-DATETIME             PIC 9(14).
012600 01  WS-REC-END-DATE                 PIC 9(8).
012700 01  WS-REC-END-TIME                 PIC 9(6).
012800*
012900*---------------------------------------------------------------
013000* DATE-TO-SERIAL WORK AREA - DAYS-UNTIL IS A PLAIN DAY-COUNT
013100* DIFFERENCE, SO WE ROLL OUR OWN ABSOLUTE-DAY-NUMBER HERE RATHER
013200* THAN CARRY A CALENDAR/LEAP-YEAR TABLE PER CALL - SAME "COUNT
013300* DAYS SINCE YEAR 1" APPROACH THE OLD MBW AGING ROUTINE USED.
013400*---------------------------------------------------------------
013500 01  WS-DTS-WORK-AREA.
013600     05  WS-DTS-DATE-IN              PIC 9(8).
013700     05  WS-DTS-DATE-X REDEFINES WS-DTS-DATE-IN.
013800         10  WS-DTS-CCYY             PIC 9(4).
013900         10  WS-DTS-MM               PIC 9(2).
014000         10  WS-DTS-DD               PIC 9(2).
014100     05  WS-DTS-Y-MINUS-1            PIC S9(5) COMP.
014200     05  WS-DTS-LEAP-DAYS            PIC S9(5) COMP.
014300     05  WS-DTS-REM4                 PIC S9(5) COMP.
014400     05  WS-DTS-REM100                PIC S9(5) COMP.
014500     05  WS-DTS-REM400                PIC S9(5) COMP.
014600     05  WS-DTS-DUMMY-QUOT           PIC S9(9) COMP.
014700     05  WS-DTS-LEAP-YEAR-SW         PIC X(1)  VALUE 'N'.
014800         88  WS-DTS-YEAR-IS-LEAP      VALUE 'Y'.
014900     05  WS-DTS-MONTH-BASE           PIC 9(3).
015000     05  WS-DTS-SERIAL               PIC S9(7) COMP.
015100     05  WS-DTS-SERIAL-APPT          PIC S9(7) COMP.
015200*
015300 01  WS-MONTH-CUM-DAYS-TABLE.
015400     05  FILLER                      PIC 9(3) VALUE 000.
015500     05  FILLER                      PIC 9(3) VALUE 031.
015600     05  FILLER                      PIC 9(3) VALUE 059.
015700     05  FILLER                      PIC 9(3) VALUE 090.
015800     05  FILLER                      PIC 9(3) VALUE 120.
015900     05  FILLER                      PIC 9(3) VALUE 151.
016000     05  FILLER                      PIC 9(3) VALUE 181.
016100     05  FILLER                      PIC 9(3) VALUE 212.
016200     05  FILLER                      PIC 9(3) VALUE 243.
016300     05  FILLER                      PIC 9(3) VALUE 273.
016400     05  FILLER                      PIC 9(3) VALUE 304.
016500     05  FILLER                      PIC 9(3) VALUE 334.
016600 01  WS-MONTH-CUM-DAYS-R REDEFINES WS-MONTH-CUM-DAYS-TABLE.
016700     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
016800*
016900 01  WS-USR-TABLE.
017000     05  WS-USR-ENTRY OCCURS 500 TIMES.
017100         10  WS-UT-USER-ID           PIC 9(9).
017200         10  WS-UT-FULL-NAME         PIC X(61).
017300*
017400 01  WS-PRP-TABLE.
017500     05  WS-PRP-ENTRY OCCURS 500 TIMES.
017600         10  WS-PT-PROPERTY-ID       PIC 9(9).
017700         10  WS-PT-TITLE             PIC X(60).
017800         10  WS-PT-ADDRESS           PIC X(80).
017900         10  WS-PT-RENT-AMOUNT       PIC S9(7)V99.
018000         10  WS-PT-IMAGE             PIC X(200).
018100         10  WS-PT-IMAGE2            PIC X(200).
018200         10  WS-PT-IMAGE3            PIC X(200).
018300*
018400 01  WS-ERROR-CODE                   PIC X(20)  VALUE SPACES.
018500     88  WS-ERR-NONE                 VALUE SPACES.
018600     88  WS-ERR-NOT-FOUND            VALUE 'NOT_FOUND'.
018700     88  WS-ERR-ACCESS-DENIED        VALUE 'ACCESS_DENIED'.
018800*
018900 PROCEDURE DIVISION.
019000*
019100 0000-MAINLINE.
019200     PERFORM 1000-INITIALIZE.
019300     PERFORM 4000-MAIN-PROCESS THRU 4000-MAIN-PROCESS-EXIT
019400         UNTIL WS-QRY-EOF.
019500     PERFORM 9000-END-RUN.
019600     STOP RUN.
019700*
019800 1000-INITIALIZE.
019900     DISPLAY '* * * *  APTQL00 - READ QUERY RUN  * * * *'
020000         UPON CRT.
020100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
020200     ACCEPT WS-CURRENT-TIME-RAW FROM TIME.
020300     COMPUTE WS-CUR-DATETIME =
020400         (WS-CURRENT-DATE * 1000000) + WS-CURRENT-TIME.
020500     OPEN INPUT USR-MASTER-FILE.
020600     PERFORM 1100-LOAD-USER-TABLE THRU 1100-LOAD-USER-TABLE-EXIT
020700         UNTIL WS-MSTR-EOF.
020800     CLOSE USR-MASTER-FILE.
020900     MOVE 'N' TO WS-MSTR-EOF-SW.
021000     OPEN INPUT PRP-MASTER-FILE.
021100     PERFORM 1200-LOAD-PROP-TABLE THRU 1200-LOAD-PROP-TABLE-EXIT
021200         UNTIL WS-MSTR-EOF.
021300     CLOSE PRP-MASTER-FILE.
021400     OPEN INPUT APT-QUERY-FILE.
021500     OPEN OUTPUT APT-OUTPUT-FILE.
021600     PERFORM 1900-READ-QUERY.
021700*
021800 1100-LOAD-USER-TABLE.
021900     READ USR-MASTER-FILE
022000         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
022100     IF NOT WS-MSTR-EOF
022200         ADD 1 TO WS-USR-COUNT
022300         MOVE USR-USER-ID   TO WS-UT-USER-ID (WS-USR-COUNT)
022400         MOVE USR-FULL-NAME TO WS-UT-FULL-NAME (WS-USR-COUNT).
022500 1100-LOAD-USER-TABLE-EXIT.
022600     EXIT.
022700*
022800 1200-LOAD-PROP-TABLE.
022900     READ PRP-MASTER-FILE
023000         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
023100     IF NOT WS-MSTR-EOF
023200         ADD 1 TO WS-PRP-COUNT
023300         MOVE PRP-PROPERTY-ID TO WS-PT-PROPERTY-ID (WS-PRP-COUNT)
023400         MOVE PRP-TITLE       TO WS-PT-TITLE (WS-PRP-COUNT)
023500         MOVE PRP-ADDRESS     TO WS-PT-ADDRESS (WS-PRP-COUNT)
023600         MOVE PRP-RENT-AMOUNT TO WS-PT-RENT-AMOUNT (WS-PRP-COUNT)
023700         MOVE PRP-IMAGE       TO WS-PT-IMAGE (WS-PRP-COUNT)
023800         MOVE PRP-IMAGE2      TO WS-PT-IMAGE2 (WS-PRP-COUNT)
023900         MOVE PRP-IMAGE3      TO WS-PT-IMAGE3 (WS-PRP-COUNT).
024000 1200-LOAD-PROP-TABLE-EXIT.
024100     EXIT.
024200*
024300 1900-READ-QUERY.
024400     READ APT-QUERY-FILE INTO APT-QUERY-IN-REC
024500         AT END MOVE 'Y' TO WS-QRY-EOF-SW.
024600     IF NOT WS-QRY-EOF
024700         ADD 1 TO WS-QUERY-CTR
024800         MOVE APT-QUERY-IN-REC TO AQY-REC.
024900*
025000******************************************************************
025100*   MAIN PROCESSING LOOP - ONE QUERY REQUEST, RESCAN THE MASTER   *
025200*   FILE FROM THE TOP FOR EACH ONE (SMALL FILE, SIMPLE LOGIC)     *
025300******************************************************************
025400 4000-MAIN-PROCESS.
025500     MOVE SPACES TO WS-ERROR-CODE.
025600     MOVE 'N' TO WS-BULK-MODE-SW.
025700     PERFORM 8100-ACCESS-CONTROL-CHECK.
025800     IF WS-ERR-NONE
025900         MOVE 'N' TO WS-MSTR-EOF-SW
026000         OPEN INPUT APT-MASTER-FILE
026100         PERFORM 4100-SCAN-MASTER THRU 4100-SCAN-MASTER-EXIT
026200             UNTIL WS-MSTR-EOF
026300         CLOSE APT-MASTER-FILE
026400     ELSE
026500         PERFORM 2900-WRITE-REJECT.
026600     PERFORM 1900-READ-QUERY.
026700 4000-MAIN-PROCESS-EXIT.
026800     EXIT.
026900*
027000*---------------------------------------------------------------
027100* 8100-ACCESS-CONTROL-CHECK - VIEW-APPOINTMENT APPLIES ON A
027200* BY-ID LOOKUP (CHECKED AFTER THE RECORD IS FOUND, IN 4100);
027300* VIEW-USER-APPOINTMENTS APPLIES ON BY-USER/BY-REQUESTER/
027400* BY-PROVIDER (TARGET USER KNOWN UP FRONT).  OTHER MODES ARE
027500* BULK OPERATOR REPORTS AND ARE NOT GATED HERE.
027600*---------------------------------------------------------------
027700 8100-ACCESS-CONTROL-CHECK.
027800     IF AQY-ACTOR-IS-ADMIN OR AQY-ACTOR-IS-PROPERTY-MGR
027900                            OR AQY-ACTOR-IS-STUDENT
028000         CONTINUE
028100     ELSE
028200         IF AQY-MODE-BY-USER OR AQY-MODE-BY-REQUESTER
028300                              OR AQY-MODE-BY-PROVIDER
028400             IF AQY-ACTOR-USER-ID NOT = AQY-USER-ID
028500                 SET WS-ERR-ACCESS-DENIED TO TRUE
028600             END-IF
028700         END-IF.
028800*
028900*---------------------------------------------------------------
029000* ONE MASTER RECORD - TEST AGAINST THE ACTIVE QUERY MODE.
029100*---------------------------------------------------------------
029200 4100-SCAN-MASTER.
029300     READ APT-MASTER-FILE INTO APT-MASTER-IO-REC
029400         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
029500     IF NOT WS-MSTR-EOF
029600         MOVE APT-MASTER-IO-REC TO APT1100-REC
029700         MOVE 'N' TO WS-FOUND-SW
029800         IF AQY-MODE-BY-ID
029900             IF APT1100-APPT-ID = AQY-APPT-ID
030000                 MOVE 'Y' TO WS-FOUND-SW
030100             END-IF
030200         END-IF
030300         IF AQY-MODE-BY-USER
030400             IF APT1100-REQUESTER-ID = AQY-USER-ID
030500             OR APT1100-PROVIDER-ID  = AQY-USER-ID
030600                 MOVE 'Y' TO WS-FOUND-SW
030700             END-IF
030800         END-IF
030900         IF AQY-MODE-BY-REQUESTER
031000             IF APT1100-REQUESTER-ID = AQY-USER-ID
031100                 MOVE 'Y' TO WS-FOUND-SW
031200             END-IF
031300         END-IF
031400         IF AQY-MODE-BY-PROVIDER
031500             IF APT1100-PROVIDER-ID = AQY-USER-ID
031600                 MOVE 'Y' TO WS-FOUND-SW
031700             END-IF
031800         END-IF
031900         IF AQY-MODE-BY-PROPERTY
032000             MOVE 'Y' TO WS-BULK-MODE-SW
032100             IF APT1100-PROPERTY-ID = AQY-PROPERTY-ID
032200                 MOVE 'Y' TO WS-FOUND-SW
032300             END-IF
032400         END-IF
032500         IF AQY-MODE-BY-STATUS
032600             IF APT1100-STATUS = AQY-STATUS
032700                 MOVE 'Y' TO WS-FOUND-SW
032800             END-IF
032900         END-IF
033000         IF AQY-MODE-BY-TYPE
033100             IF APT1100-TYPE = AQY-APPT-TYPE
033200                 MOVE 'Y' TO WS-FOUND-SW
033300             END-IF
033400         END-IF
033500         IF AQY-MODE-BY-DATE-RANGE
033600             IF APT1100-DATE-R >= AQY-DATE-FROM
033700             AND APT1100-DATE-R <= AQY-DATE-TO
033800                 MOVE 'Y' TO WS-FOUND-SW
033900             END-IF
034000         END-IF
034100         IF AQY-MODE-ALL
034200             MOVE 'Y' TO WS-BULK-MODE-SW
034300             MOVE 'Y' TO WS-FOUND-SW
034400         END-IF
034500         IF WS-FOUND
034600             IF AQY-MODE-BY-ID
034700                 PERFORM 8110-VIEW-APPOINTMENT-CHECK
034800             END-IF
034900             IF WS-ERR-NONE
035000                 ADD 1 TO WS-MATCH-CTR
035100                 PERFORM 2700-ENRICH-OUTPUT
035200             END-IF
035300         END-IF
035400     END-IF.
035500 4100-SCAN-MASTER-EXIT.
035600     EXIT.
035700*
035800*---------------------------------------------------------------
035900* VIEW-APPOINTMENT - ALLOW IF ADMIN-EQUIVALENT, OR THE ACTOR IS
036000* THE APPOINTMENT'S OWN REQUESTER OR PROVIDER; ELSE DENY.
036100*---------------------------------------------------------------
036200 8110-VIEW-APPOINTMENT-CHECK.
036300     MOVE SPACES TO WS-ERROR-CODE.
036400     IF AQY-ACTOR-IS-ADMIN OR AQY-ACTOR-IS-PROPERTY-MGR
036500                            OR AQY-ACTOR-IS-STUDENT
036600         CONTINUE
036700     ELSE
036800         IF AQY-ACTOR-USER-ID = APT1100-REQUESTER-ID
036900         OR AQY-ACTOR-USER-ID = APT1100-PROVIDER-ID
037000             CONTINUE
037100         ELSE
037200             SET WS-ERR-ACCESS-DENIED TO TRUE.
037300*
037400*---------------------------------------------------------------
037500* ENRICH-OUTPUT-RECORD - BULK MODES (BY-PROPERTY / ALL) ENRICH
037600* PROPERTY ONLY, NOT REQUESTER/PROVIDER NAME, PER US00381.
037700*---------------------------------------------------------------
037800 2700-ENRICH-OUTPUT.
037900     MOVE SPACES TO AOU-REC.
038000     MOVE APT1100-APPT-ID        TO AOU-APPT-ID.
038100     MOVE APT1100-TITLE          TO AOU-TITLE.
038200     MOVE APT1100-DESCRIPTION    TO AOU-DESCRIPTION.
038300     MOVE APT1100-DATE-R         TO AOU-DATE.
038400     MOVE APT1100-TIME-R         TO AOU-TIME.
038500     MOVE APT1100-DURATION-MIN   TO AOU-DURATION-MIN.
038600     MOVE APT1100-STATUS         TO AOU-STATUS.
038700     MOVE APT1100-TYPE           TO AOU-APPT-TYPE.
038800     MOVE APT1100-PROPERTY-ID    TO AOU-PROPERTY-ID.
038900     MOVE APT1100-REQUESTER-ID   TO AOU-REQUESTER-ID.
039000     MOVE APT1100-PROVIDER-ID    TO AOU-PROVIDER-ID.
039100     MOVE APT1100-LOCATION       TO AOU-LOCATION.
039200     MOVE APT1100-NOTES          TO AOU-NOTES.
039300     MOVE APT1100-CANCEL-REASON  TO AOU-CANCEL-REASON.
039400     MOVE APT1100-IS-RECURRING   TO AOU-IS-RECURRING.
039500     MOVE APT1100-MEETING-LINK   TO AOU-MEETING-LINK.
039600     MOVE APT1100-REMINDER-SENT  TO AOU-REMINDER-SENT.
039700     MOVE APT1100-CONFIRM-TOKEN  TO AOU-CONFIRM-TOKEN.
039800     IF NOT WS-BULK-MODE
039900         PERFORM 2710-LOOKUP-USER-NAMES
040000     END-IF.
040100     PERFORM 2720-LOOKUP-PROPERTY.
040200     COMPUTE WS-REC-DATETIME =
040300         (APT1100-DATE-R * 1000000) + APT1100-TIME-R.
040400     COMPUTE WS-REC-END-DATETIME =
040500         WS-REC-DATETIME + (APT1100-DURATION-MIN * 100).
040600     DIVIDE WS-REC-END-DATETIME BY 1000000
040700         GIVING WS-REC-END-DATE REMAINDER WS-REC-END-TIME.
040800     MOVE WS-REC-END-DATE TO AOU-END-DATE.
040900     MOVE WS-REC-END-TIME TO AOU-END-TIME.
041000     PERFORM 2760-COMPUTE-DAYS-UNTIL.
041100     MOVE 'N' TO AOU-CAN-CANCEL-2HR.
041200     MOVE 'N' TO AOU-CAN-RESCHED-4HR.
041300     IF NOT APT1100-ST-COMPLETED AND NOT APT1100-ST-CANCELLED
041400         IF WS-REC-DATETIME > WS-CUR-DATETIME + 000200
041500             MOVE 'Y' TO AOU-CAN-CANCEL-2HR
041600         END-IF
041700         IF WS-REC-DATETIME > WS-CUR-DATETIME + 000400
041800             MOVE 'Y' TO AOU-CAN-RESCHED-4HR
041900         END-IF
042000     END-IF.
042100     MOVE 'Y' TO AOU-CAN-CANCEL.
042200     IF APT1100-ST-CANCELLED OR APT1100-ST-COMPLETED
042300                              OR APT1100-ST-NOSHOW
042400         MOVE 'N' TO AOU-CAN-CANCEL.
042500     MOVE 'N' TO AOU-CAN-RESCHEDULE.
042600     IF APT1100-ST-PENDING OR APT1100-ST-CONFIRMED
042700         MOVE 'Y' TO AOU-CAN-RESCHEDULE.
042800     IF AOU-PROPERTY-ADDRESS = SPACES
042900         MOVE APT1100-LOCATION TO AOU-PROPERTY-ADDRESS.
043000     WRITE AOU-REC.
043100*
043200*---------------------------------------------------------------
043300* 2760-COMPUTE-DAYS-UNTIL / 2761-DATE-TO-SERIAL / 2762 - SAME
043400* DAY-COUNT ROUTINE AS APTCR00'S 2760 - SEE THAT PROGRAM FOR THE
043500* LEAP-YEAR NOTES.
043600*---------------------------------------------------------------
043700 2760-COMPUTE-DAYS-UNTIL.
043800     MOVE APT1100-DATE-R TO WS-DTS-DATE-IN.
043900     PERFORM 2761-DATE-TO-SERIAL THRU 2761-DATE-TO-SERIAL-EXIT.
044000     MOVE WS-DTS-SERIAL TO WS-DTS-SERIAL-APPT.
044100     MOVE WS-CURRENT-DATE TO WS-DTS-DATE-IN.
044200     PERFORM 2761-DATE-TO-SERIAL THRU 2761-DATE-TO-SERIAL-EXIT.
044300     COMPUTE AOU-DAYS-UNTIL = WS-DTS-SERIAL-APPT - WS-DTS-SERIAL.
044400*
044500 2761-DATE-TO-SERIAL.
044600     COMPUTE WS-DTS-Y-MINUS-1 = WS-DTS-CCYY - 1.
044700     COMPUTE WS-DTS-LEAP-DAYS = WS-DTS-Y-MINUS-1 / 4.
044800     COMPUTE WS-DTS-LEAP-DAYS =
044900         WS-DTS-LEAP-DAYS - (WS-DTS-Y-MINUS-1 / 100).
045000     COMPUTE WS-DTS-LEAP-DAYS =
045100         WS-DTS-LEAP-DAYS + (WS-DTS-Y-MINUS-1 / 400).
045200     PERFORM 2762-TEST-LEAP-YEAR.
045300     MOVE WS-MONTH-CUM-DAYS (WS-DTS-MM) TO WS-DTS-MONTH-BASE.
045400     IF WS-DTS-YEAR-IS-LEAP AND WS-DTS-MM > 2
045500         ADD 1 TO WS-DTS-MONTH-BASE.
045600     COMPUTE WS-DTS-SERIAL =
045700         (WS-DTS-Y-MINUS-1 * 365) + WS-DTS-LEAP-DAYS
045800         + WS-DTS-MONTH-BASE + WS-DTS-DD.
045900 2761-DATE-TO-SERIAL-EXIT.
046000     EXIT.
046100*
046200 2762-TEST-LEAP-YEAR.
046300     DIVIDE WS-DTS-CCYY BY 4
046400         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM4.
046500     DIVIDE WS-DTS-CCYY BY 100
046600         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM100.
046700     DIVIDE WS-DTS-CCYY BY 400
046800         GIVING WS-DTS-DUMMY-QUOT REMAINDER WS-DTS-REM400.
046900     IF WS-DTS-REM4 = 0 AND (WS-DTS-REM100 NOT = 0
047000                              OR WS-DTS-REM400 = 0)
047100         MOVE 'Y' TO WS-DTS-LEAP-YEAR-SW
047200     ELSE
047300         MOVE 'N' TO WS-DTS-LEAP-YEAR-SW.
047400*
047500 2710-LOOKUP-USER-NAMES.
047600     MOVE 1 TO WS-TAB-IDX.
047700     MOVE 'N' TO WS-FOUND-SW.
047800     PERFORM 2711-SCAN-REQUESTER THRU 2711-SCAN-REQUESTER-EXIT
047900         UNTIL WS-TAB-IDX > WS-USR-COUNT OR WS-FOUND.
048000     MOVE 1 TO WS-TAB-IDX.
048100     MOVE 'N' TO WS-FOUND-SW.
048200     PERFORM 2712-SCAN-PROVIDER THRU 2712-SCAN-PROVIDER-EXIT
048300         UNTIL WS-TAB-IDX > WS-USR-COUNT OR WS-FOUND.
048400*
048500 2711-SCAN-REQUESTER.
048600     IF WS-UT-USER-ID (WS-TAB-IDX) = APT1100-REQUESTER-ID
048700         MOVE WS-UT-FULL-NAME (WS-TAB-IDX) TO AOU-REQUESTER-NAME
048800         MOVE 'Y' TO WS-FOUND-SW
048900     ELSE
049000         ADD 1 TO WS-TAB-IDX.
049100 2711-SCAN-REQUESTER-EXIT.
049200     EXIT.
049300*
049400 2712-SCAN-PROVIDER.
049500     IF WS-UT-USER-ID (WS-TAB-IDX) = APT1100-PROVIDER-ID
049600         MOVE WS-UT-FULL-NAME (WS-TAB-IDX) TO AOU-PROVIDER-NAME
049700         MOVE 'Y' TO WS-FOUND-SW
049800     ELSE
049900         ADD 1 TO WS-TAB-IDX.
050000 2712-SCAN-PROVIDER-EXIT.
050100     EXIT.
050200*
050300 2720-LOOKUP-PROPERTY.
050400     MOVE 1 TO WS-TAB-IDX.
050500     MOVE 'N' TO WS-FOUND-SW.
050600     PERFORM 2721-SCAN-PROPERTY THRU 2721-SCAN-PROPERTY-EXIT
050700         UNTIL WS-TAB-IDX > WS-PRP-COUNT OR WS-FOUND.
050800     IF WS-FOUND
050900         MOVE WS-PT-TITLE (WS-TAB-IDX)   TO AOU-PROPERTY-TITLE
051000         MOVE WS-PT-ADDRESS (WS-TAB-IDX) TO AOU-PROPERTY-ADDRESS
051100         MOVE WS-PT-RENT-AMOUNT (WS-TAB-IDX) TO AOU-RENT-AMOUNT
051200         MOVE WS-PT-IMAGE (WS-TAB-IDX)   TO AOU-PROPERTY-IMAGE
051300         MOVE WS-PT-IMAGE2 (WS-TAB-IDX)  TO AOU-PROPERTY-IMAGE2
051400         MOVE WS-PT-IMAGE3 (WS-TAB-IDX)  TO AOU-PROPERTY-IMAGE3.
051500 2720-LOOKUP-PROPERTY-EXIT.
051600     EXIT.
051700*
051800 2721-SCAN-PROPERTY.
051900     IF WS-PT-PROPERTY-ID (WS-TAB-IDX) = APT1100-PROPERTY-ID
052000         MOVE 'Y' TO WS-FOUND-SW
052100     ELSE
052200         ADD 1 TO WS-TAB-IDX.
052300 2721-SCAN-PROPERTY-EXIT.
052400     EXIT.
052500*
052600 2900-WRITE-REJECT.
052700     MOVE SPACES        TO AOU-REC.
052800     MOVE AQY-APPT-ID   TO AOU-APPT-ID.
052900     MOVE WS-ERROR-CODE TO AOU-STATUS.
053000     WRITE AOU-REC.
053100*
053200 9000-END-RUN.
053300     DISPLAY 'APTQL00 QUERIES READ    = ' WS-QUERY-CTR
053400         UPON CRT.
053500     DISPLAY 'APTQL00 RECORDS MATCHED = ' WS-MATCH-CTR
053600         UPON CRT.
053700     CLOSE APT-QUERY-FILE.
053800     CLOSE APT-OUTPUT-FILE.
