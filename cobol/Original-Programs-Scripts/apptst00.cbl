000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTST00.
000300 AUTHOR.      R G MERCER.
000400 INSTALLATION. DATA CENTER - PROPERTY SYSTEMS GROUP.
000500 DATE-WRITTEN. 1998-08-04.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROGRAM  : APTST00                                         *
001100*   FUNCTION : APPOINTMENT REGISTER - PER-USER STATISTICS       *
001200*              SUMMARY.  READS ONE REQUEST CONTAINING A USER    *
001300*              ID, SCANS THE APPOINTMENT MASTER FOR EVERY       *
001400*              RECORD WHERE THAT USER APPEARS AS EITHER THE     *
001500*              REQUESTER OR THE PROVIDER, ACCUMULATES TOTAL,    *
001600*              COMPLETED, CANCELLED AND UPCOMING COUNTS, AND    *
001700*              WRITES ONE SUMMARY RECORD PER REQUEST.           *
001800*                                                               *
001900*---------------------------------------------------------------*
002000*   CHANGE ACTIVITY                                             *
002100*---------------------------------------------------------------*
002200* 1998-08-04 RGM  US00203  ORIGINAL PROGRAM                       US00203 
002300* 1999-01-22 KDP  Y2K01    DATE COMPARE NOW ON CCYYMMDD, NOT THE  Y2K01   
002400*                          OLD 2-DIGIT YEAR VIEW
002500* 2007-02-14 JHN  US00680  UPCOMING NOW COMPARES THE FULL         US00680 
002600*                          DATE/TIME AGAINST NOW, NOT JUST THE
002700*                          CALENDAR DATE, AND REQUIRES STATUS
002800*                          CONFIRMED OR PENDING - "NOT CANCELLED"
002900*                          WAS ALSO COUNTING COMPLETED/NO-SHOW/
003000*                          RESCHEDULED RECORDS AS UPCOMING
003100* 2013-05-06 JHN  US00840  ADDED 8100-ACCESS-CONTROL-CHECK -      US00840 
003200*                          VIEW-STATISTICS RULE: ALLOW IF ADMIN-
003300*                          EQUIVALENT OR THE ACTOR IS THE TARGET
003400*                          USER, ELSE DENY.  REQUEST RECORD
003500*                          WIDENED FROM A BARE 9-BYTE USER ID TO
003600*                          AST-REQ-REC TO CARRY THE ACTOR FIELDS
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CONSOLE IS CRT
004200     C01 IS TOP-OF-FORM
004300     CLASS APT-NUMERIC-CLASS IS "0123456789"
004400     UPSI-0 ON  STATUS IS APT-RERUN-SW
004500            OFF STATUS IS APT-NORMAL-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT APT-REQUEST-FILE ASSIGN TO APTSTRQ
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT APT-MASTER-FILE  ASSIGN TO APTMSTR
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT APT-OUTPUT-FILE  ASSIGN TO APTOUTX
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  APT-REQUEST-FILE
006000     RECORD CONTAINS 40 CHARACTERS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS APT-REQUEST-IN-REC.
006300 01  APT-REQUEST-IN-REC                 PIC X(40).
006400*
006500 FD  APT-MASTER-FILE
006600     RECORD CONTAINS 1198 CHARACTERS
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS APT-MASTER-IO-REC.
006900 01  APT-MASTER-IO-REC                  PIC X(1198).
007000*
007100 FD  APT-OUTPUT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS AOU-REC.
007400     COPY APPTOU00.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800     COPY APPTMR00.
007900*
008000     COPY APPTST00.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-REQ-EOF-SW               PIC X(1)  VALUE 'N'.
008400         88  WS-REQ-EOF               VALUE 'Y'.
008500     05  WS-MSTR-EOF-SW              PIC X(1)  VALUE 'N'.
008600         88  WS-MSTR-EOF              VALUE 'Y'.
008700*
008800 01  WS-COUNTERS.
008900     05  WS-REQUEST-CTR              PIC 9(5)  COMP-3 VALUE 0.
009000     05  WS-MASTER-READ-CTR          PIC 9(7)  COMP-3 VALUE 0.
009100     05  WS-TAB-IDX                  PIC S9(4) COMP.
009200     05  WS-TAB-COUNT                PIC S9(4) COMP  VALUE 0.
009300*
009400 01  WS-REQUESTED-USER-ID            PIC 9(9).
009500 01  WS-CURRENT-DATE-TIME.
009600     05  WS-CURRENT-DATE             PIC 9(8).
009700     05  WS-CURRENT-TIME-RAW         PIC 9(8).
009800     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-RAW.
009900         10  WS-CURRENT-TIME         PIC 9(6).
010000         10  WS-CUR-HUNDREDTHS       PIC 9(2).
010100     05  WS-CUR-DATETIME             PIC 9(14).
010200*
010300 01  WS-REC-DATETIME                 PIC 9(14).
010400*
010500 01  WS-ERROR-CODE                   PIC X(20)  VALUE SPACES.
010600     88  WS-ERR-NONE                 VALUE SPACES.
010700     88  WS-ERR-ACCESS-DENIED        VALUE 'ACCESS_DENIED'.
010800*
010900*---------------------------------------------------------------
011000* FULL MASTER TABLE, LOADED ONCE AT STARTUP AND RE-SCANNED FOR
011100* EVERY INCOMING REQUEST -- SAME PATTERN AS APTQL00'S PER-QUERY
011200* RESCAN, BUT NO FIELD ON THE TABLE IS EVER CHANGED HERE.
011300*---------------------------------------------------------------
011400 01  WS-MSTR-TABLE.
011500     05  WM-RAW-REC OCCURS 2000 TIMES PIC X(1198).
011600*
011700 PROCEDURE DIVISION.
011800*
011900 0000-MAINLINE.
012000     PERFORM 1000-INITIALIZE.
012100     PERFORM 2000-PROCESS-REQUEST THRU 2000-PROCESS-REQUEST-EXIT
012200         UNTIL WS-REQ-EOF.
012300     PERFORM 9000-END-RUN.
012400     STOP RUN.
012500*
012600 1000-INITIALIZE.
012700     DISPLAY '* * * *  APTST00 - STATISTICS RUN  * * * *'
012800         UPON CRT.
012900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
013000     ACCEPT WS-CURRENT-TIME-RAW FROM TIME.
013100     COMPUTE WS-CUR-DATETIME =
013200         (WS-CURRENT-DATE * 1000000) + WS-CURRENT-TIME.
013300     OPEN INPUT APT-MASTER-FILE.
013400     PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-LOAD-MASTER-TABLE-EXIT
013500         UNTIL WS-MSTR-EOF.
013600     CLOSE APT-MASTER-FILE.
013700     OPEN INPUT  APT-REQUEST-FILE.
013800     OPEN OUTPUT APT-OUTPUT-FILE.
013900     PERFORM 1900-READ-REQUEST.
014000*
014100 1100-LOAD-MASTER-TABLE.
014200     READ APT-MASTER-FILE INTO APT-MASTER-IO-REC
014300         AT END MOVE 'Y' TO WS-MSTR-EOF-SW.
014400     IF NOT WS-MSTR-EOF
014500         ADD 1 TO WS-TAB-COUNT
014600         ADD 1 TO WS-MASTER-READ-CTR
014700         MOVE APT-MASTER-IO-REC TO WM-RAW-REC (WS-TAB-COUNT).
014800 1100-LOAD-MASTER-TABLE-EXIT.
014900     EXIT.
015000*
015100 1900-READ-REQUEST.
015200     READ APT-REQUEST-FILE INTO APT-REQUEST-IN-REC
015300         AT END MOVE 'Y' TO WS-REQ-EOF-SW.
015400     IF NOT WS-REQ-EOF
015500         MOVE APT-REQUEST-IN-REC TO AST-REQ-REC
015600     END-IF.
015700*
015800******************************************************************
015900*   8100-ACCESS-CONTROL-CHECK / 7100-ACCUMULATE / 7200-WRITE-     *
016000*   SUMMARY                                                      *
016100******************************************************************
016200 2000-PROCESS-REQUEST.
016300     ADD 1 TO WS-REQUEST-CTR.
016400     MOVE AST-TARGET-USER-ID TO WS-REQUESTED-USER-ID.
016500     MOVE SPACES TO WS-ERROR-CODE.
016600     PERFORM 8100-ACCESS-CONTROL-CHECK.
016700     IF WS-ERR-NONE
016800         MOVE 0 TO AST-STATS-TOTAL-COUNT
016900                   AST-STATS-COMPLETED-COUNT
017000                   AST-STATS-CANCELLED-COUNT
017100                   AST-STATS-UPCOMING-COUNT
017200         MOVE WS-REQUESTED-USER-ID TO AST-STATS-USER-ID
017300         MOVE 1 TO WS-TAB-IDX
017400         PERFORM 7100-ACCUMULATE THRU 7100-ACCUMULATE-EXIT
017500             UNTIL WS-TAB-IDX > WS-TAB-COUNT
017600         PERFORM 7200-WRITE-SUMMARY
017700     ELSE
017800         DISPLAY 'APTST00 ACCESS DENIED - ACTOR ' AST-ACTOR-USER-ID
017900             ' MAY NOT VIEW STATISTICS FOR USER '
018000             WS-REQUESTED-USER-ID UPON CRT
018100     END-IF.
018200     PERFORM 1900-READ-REQUEST.
018300 2000-PROCESS-REQUEST-EXIT.
018400     EXIT.
018500*
018600*---------------------------------------------------------------
018700* 8100-ACCESS-CONTROL-CHECK - VIEW-STATISTICS RULE.  ALLOW IF THE
018800* ACTOR IS ADMIN-EQUIVALENT (ADMIN-ROLE-CHECK - ADMIN,
018900* PROPERTY_MANAGER OR STUDENT ALL QUALIFY, SAME AS THE ONLINE
019000* SECURITY SERVICE) OR THE ACTOR IS THE TARGET USER; ELSE DENY.
019100*---------------------------------------------------------------
019200 8100-ACCESS-CONTROL-CHECK.
019300     IF AST-ACTOR-IS-ADMIN OR AST-ACTOR-IS-PROPERTY-MGR
019400                            OR AST-ACTOR-IS-STUDENT
019500         CONTINUE
019600     ELSE
019700         IF AST-ACTOR-USER-ID = WS-REQUESTED-USER-ID
019800             CONTINUE
019900         ELSE
020000             SET WS-ERR-ACCESS-DENIED TO TRUE.
020100*
020200*---------------------------------------------------------------
020300* 7100-ACCUMULATE - TESTS ONE MASTER TABLE ENTRY AGAINST THE
020400* REQUESTED USER ID.  A USER COUNTS AN APPOINTMENT ONCE EVEN
020500* WHEN THEY ARE BOTH REQUESTER AND PROVIDER ON IT.
020600*---------------------------------------------------------------
020700 7100-ACCUMULATE.
020800     MOVE WM-RAW-REC (WS-TAB-IDX) TO APT1100-REC.
020900     IF APT1100-REQUESTER-ID = WS-REQUESTED-USER-ID
021000     OR APT1100-PROVIDER-ID  = WS-REQUESTED-USER-ID
021100         ADD 1 TO AST-STATS-TOTAL-COUNT
021200         IF APT1100-ST-COMPLETED
021300             ADD 1 TO AST-STATS-COMPLETED-COUNT
021400         END-IF
021500         IF APT1100-ST-CANCELLED
021600             ADD 1 TO AST-STATS-CANCELLED-COUNT
021700         END-IF
021800         COMPUTE WS-REC-DATETIME =
021900             (APT1100-DATE-R * 1000000) + APT1100-TIME-R
022000         IF WS-REC-DATETIME > WS-CUR-DATETIME
022100         AND (APT1100-ST-CONFIRMED OR APT1100-ST-PENDING)
022200             ADD 1 TO AST-STATS-UPCOMING-COUNT
022300         END-IF
022400     END-IF.
022500     ADD 1 TO WS-TAB-IDX.
022600 7100-ACCUMULATE-EXIT.
022700     EXIT.
022800*
022900*---------------------------------------------------------------
023000* 7200-WRITE-SUMMARY - THE STATISTICS RUN HAS NO PER-APPOINTMENT
023100* ENRICHMENT TO DO, SO THE SUMMARY GOES OUT ON THE SAME OUTPUT
023200* RECORD, WITH THE COUNTS CARRIED IN THE ENRICHED-FIELD AREA.
023300*---------------------------------------------------------------
023400 7200-WRITE-SUMMARY.
023500     MOVE SPACES               TO AOU-REC.
023600     STRING 'STATS' WS-REQUESTED-USER-ID
023700         DELIMITED BY SIZE INTO AOU-APPT-ID.
023800     MOVE 'APPOINTMENT STATISTICS SUMMARY' TO AOU-TITLE.
023900     MOVE WS-REQUESTED-USER-ID TO AOU-REQUESTER-ID.
024000     MOVE AST-STATS-TOTAL-COUNT     TO AOU-DAYS-UNTIL.
024100     MOVE AST-STATS-COMPLETED-COUNT TO AOU-DURATION-MIN.
024200     MOVE AST-STATS-CANCELLED-COUNT TO AOU-PROPERTY-ID.
024300     MOVE AST-STATS-UPCOMING-COUNT  TO AOU-PROVIDER-ID.
024400     WRITE AOU-REC.
024500     DISPLAY 'APTST00 USER ' WS-REQUESTED-USER-ID
024600         ' TOTAL='      AST-STATS-TOTAL-COUNT
024700         ' COMPLETED='  AST-STATS-COMPLETED-COUNT
024800         ' CANCELLED='  AST-STATS-CANCELLED-COUNT
024900         ' UPCOMING='   AST-STATS-UPCOMING-COUNT
025000         UPON CRT.
025100*
025200 9000-END-RUN.
025300     CLOSE APT-REQUEST-FILE.
025400     CLOSE APT-OUTPUT-FILE.
025500     DISPLAY 'APTST00 MASTER RECORDS READ = ' WS-MASTER-READ-CTR
025600         UPON CRT.
025700     DISPLAY 'APTST00 REQUESTS PROCESSED  = ' WS-REQUEST-CTR
025800         UPON CRT.

