000100***************************************************************
000200* COPYBOOK   : APPTRQ00
000300* TITLE      : APPOINTMENT REQUEST TRANSACTION RECORD (AQR-REC)
000400* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000500*---------------------------------------------------------------
000600* ONE RECORD PER INCOMING CREATE-APPOINTMENT REQUEST, READ BY
000700* APTCR00 FROM THE LINE-SEQUENTIAL APT-REQUEST-FILE.  CARRIES
000800* THE CREATABLE SUBSET OF APT1100-REC PLUS THE REQUESTER'S
000900* LOGON NAME (USED TO DRIVE THE USR-MASTER-FILE LOOKUP).
001000*---------------------------------------------------------------
001100* MAINTENANCE HISTORY
001200* 1996-04-09 DLW  US00147  ORIGINAL LAYOUT
001300* 2001-06-19 RGM  US00381  ADDED MEETING-LINK FOR WEB CONFIRM
001400*---------------------------------------------------------------
001500 01  AQR-REC.
001600     05  AQR-TYPE                       PIC X(1).
001700         88  AQR-TYPE-CREATE            VALUE 'C'.
001800     05  AQR-TITLE                      PIC X(60).
001900     05  AQR-DESCRIPTION                PIC X(200).
002000     05  AQR-DATE                       PIC 9(8).
002100     05  AQR-TIME                       PIC 9(6).
002200     05  AQR-DURATION-MIN               PIC 9(4).
002300     05  AQR-APPT-TYPE                  PIC X(20).
002400     05  AQR-PROPERTY-ID                PIC 9(9).
002500     05  AQR-REQUESTER-ID               PIC 9(9).
002600     05  AQR-PROVIDER-ID                PIC 9(9).
002700     05  AQR-LOCATION                   PIC X(80).
002800     05  AQR-REQUESTER-USERNAME         PIC X(30).
002900     05  AQR-NOTES                      PIC X(200).
003000     05  AQR-IS-RECURRING               PIC X(1).
003100     05  AQR-MEETING-LINK               PIC X(200).
003200     05  FILLER                         PIC X(41).
