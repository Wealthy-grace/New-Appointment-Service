000100***************************************************************
000200* COPYBOOK   : PRPMST00
000300* TITLE      : PROPERTY REFERENCE RECORD (PRP-REC)
000400* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000500*---------------------------------------------------------------
000600* SMALL SEQUENTIAL LOOKUP TABLE STANDING IN FOR THE PROPERTY
000700* SERVICE THE ONLINE SYSTEM CALLS OVER THE WIRE.  LOADED ONCE
000800* AT THE TOP OF APTCR00/APTQL00 AND SEARCHED BY PRP-PROPERTY-ID.
000900* IF A LOOKUP MISSES, THE CALLING PROGRAM SYNTHESIZES A
001000* FALLBACK TITLE OF "PROPERTY #" FOLLOWED BY THE ID -- SEE
001100* PARAGRAPH 2300-LOOKUP-PROPERTY.
001200*---------------------------------------------------------------
001300* MAINTENANCE HISTORY
001400* 1996-04-09 DLW  US00147  ORIGINAL LAYOUT
001500* 1999-02-22 KDP  US00256  ADDED IMAGE / IMAGE2 / IMAGE3 FOR
001600*                          THE PROPERTY-PHOTO PASS-THROUGH
001700*---------------------------------------------------------------
001800 01  PRP-REC.
001900     05  PRP-PROPERTY-ID                PIC 9(9).
002000     05  PRP-TITLE                      PIC X(60).
002100     05  PRP-ADDRESS                    PIC X(80).
002200     05  PRP-RENT-AMOUNT                PIC S9(7)V99.
002300     05  PRP-IMAGE                      PIC X(200).
002400     05  PRP-IMAGE2                     PIC X(200).
002500     05  PRP-IMAGE3                     PIC X(200).
002600     05  FILLER                         PIC X(42).
