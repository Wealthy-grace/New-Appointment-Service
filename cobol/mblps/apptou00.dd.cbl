000100***************************************************************
000200* COPYBOOK   : APPTOU00
000300* TITLE      : APPOINTMENT ENRICHED OUTPUT RECORD (AOU-REC)
000400* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000500*---------------------------------------------------------------
000600* WRITTEN TO APT-OUTPUT-FILE BY EVERY APTxxx DRIVER -- CARRIES
000700* THE APPOINTMENT'S OWN FIELDS PLUS THE "ADDITIONAL FIELDS"
000800* DERIVED AT ENRICHMENT TIME (REQUESTER/PROVIDER NAME, PROPERTY
000900* TITLE/ADDRESS, COMPUTED END TIME, DAYS-UNTIL, AND THE
001000* CAN-CANCEL / CAN-RESCHEDULE FLAGS).  BUILT ONE RECORD PER
001100* MASTER RECORD, ONE PER AVAILABLE SLOT, OR ONE SUMMARY RECORD
001200* PER STATISTICS RUN (SEE APTST00).
001300*---------------------------------------------------------------
001400* MAINTENANCE HISTORY
001500* 1996-04-15 DLW  US00147  ORIGINAL OUTPUT LAYOUT
001600* 1997-11-20 RGM  US00203  ADDED CAN-CANCEL / CAN-RESCHEDULE
001700* 2001-06-25 RGM  US00381  ADDED PROPERTY IMAGE PASS-THROUGH
001800* 2004-04-02 TLB  US00512  ADDED DAYS-UNTIL FOR REMINDER RUN
001900*---------------------------------------------------------------
002000 01  AOU-REC.
002100     05  AOU-APPT-ID                    PIC X(24).
002200     05  AOU-TITLE                      PIC X(60).
002300     05  AOU-DESCRIPTION                PIC X(200).
002400     05  AOU-DATE                       PIC 9(8).
002500     05  AOU-TIME                       PIC 9(6).
002600     05  AOU-DURATION-MIN               PIC 9(4).
002700     05  AOU-STATUS                     PIC X(11).
002800     05  AOU-APPT-TYPE                  PIC X(20).
002900     05  AOU-PROPERTY-ID                PIC 9(9).
003000     05  AOU-REQUESTER-ID               PIC 9(9).
003100     05  AOU-PROVIDER-ID                PIC 9(9).
003200     05  AOU-LOCATION                   PIC X(80).
003300     05  AOU-NOTES                      PIC X(200).
003400     05  AOU-CANCEL-REASON              PIC X(200).
003500     05  AOU-IS-RECURRING               PIC X(1).
003600     05  AOU-MEETING-LINK               PIC X(200).
003700     05  AOU-REMINDER-SENT              PIC X(1).
003800     05  AOU-CONFIRM-TOKEN              PIC X(36).
003900*---------------------------------------------------------------
004000* ADDITIONAL (ENRICHED) FIELDS -- SEE APTMR00 PARAGRAPH
004100* ENRICH-OUTPUT-RECORD IN EACH DRIVER PROGRAM
004200*---------------------------------------------------------------
004300     05  AOU-REQUESTER-NAME             PIC X(60).
004400     05  AOU-PROVIDER-NAME              PIC X(60).
004500     05  AOU-PROPERTY-TITLE             PIC X(60).
004600     05  AOU-PROPERTY-ADDRESS           PIC X(80).
004700     05  AOU-RENT-AMOUNT                PIC S9(7)V99.
004800     05  AOU-PROPERTY-IMAGE             PIC X(200).
004900     05  AOU-PROPERTY-IMAGE2            PIC X(200).
005000     05  AOU-PROPERTY-IMAGE3            PIC X(200).
005100     05  AOU-END-DATE                   PIC 9(8).
005200     05  AOU-END-TIME                   PIC 9(6).
005300     05  AOU-DAYS-UNTIL                 PIC S9(5).
005400     05  AOU-CAN-CANCEL                 PIC X(1).
005500     05  AOU-CAN-RESCHEDULE             PIC X(1).
005600*---------------------------------------------------------------
005700* MAPPER TIME-WINDOWED FLAGS (COMPUTED, THEN OVERWRITTEN BY
005800* THE STATUS-ONLY FLAGS ABOVE -- SEE MAPPER-TIME-WINDOW-FLAGS.
005900* KEPT ON THE RECORD SO A DOWNSTREAM EXTRACT CAN STILL SEE THE
006000* TIME-WINDOWED ANSWER IF IT EVER NEEDS TO -- DO NOT DELETE.)
006100*---------------------------------------------------------------
006200     05  AOU-CAN-CANCEL-2HR             PIC X(1).
006300     05  AOU-CAN-RESCHED-4HR            PIC X(1).
006400     05  FILLER                         PIC X(38).
