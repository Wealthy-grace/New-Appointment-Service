000100***************************************************************
000200* COPYBOOK   : APPTMX00
000300* TITLE      : APPOINTMENT STATUS-MAINTENANCE TRANSACTION
000400*              RECORD (AMX-REC)
000500* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000600*---------------------------------------------------------------
000700* ONE RECORD PER STATUS-TRANSITION OR MAINTENANCE TRANSACTION,
000800* READ BY APTMT00 FROM THE APT-MAINT-FILE.  AMX-TXN-CODE SAYS
000900* WHICH OF THE SEVEN MAINTENANCE OPERATIONS TO APPLY AGAINST
001000* THE APT1100-REC LOOKED UP BY AMX-APPT-ID (OR, FOR A TOKEN
001100* CONFIRM, BY AMX-CONFIRM-TOKEN).
001200*---------------------------------------------------------------
001300* MAINTENANCE HISTORY
001400* 1996-05-01 DLW  US00147  ORIGINAL LAYOUT (CONFIRM/CANCEL ONLY)
001500* 1997-11-14 RGM  US00203  ADDED RESCHEDULE
001600* 2001-06-19 RGM  US00381  ADDED CONFIRM-BY-TOKEN TXN CODE 'T'
001700* 2006-09-12 TLB  US00644  ADDED UPDATE / DELETE TXN CODES
001800* 2013-05-06 JHN  US00840  ADDED ACTOR-USER-ID / ACTOR-ROLE SO
001900*                          APTMT00 CAN RUN THE SAME
002000*                          MODIFY-APPOINTMENT CHECK THE ONLINE
002100*                          SECURITY SERVICE RUNS
002200* 2015-09-21 GRV  US00902  DROPPED THE OLD PER-TRANSACTION
002300*                          HISTORY-OCCURS TABLE - NO PROGRAM HAS
002400*                          EVER READ OR WRITTEN IT, FOLDED THE
002500*                          BYTES BACK TO FILLER
002600*---------------------------------------------------------------
002700 01  AMX-REC.
002800     05  AMX-APPT-ID                    PIC X(24).
002900     05  AMX-ACTOR-USER-ID              PIC 9(9).
003000     05  AMX-ACTOR-ROLE                 PIC X(20).
003100         88  AMX-ACTOR-IS-ADMIN         VALUE 'ADMIN'.
003200         88  AMX-ACTOR-IS-PROPERTY-MGR  VALUE 'PROPERTY_MANAGER'.
003300         88  AMX-ACTOR-IS-STUDENT       VALUE 'STUDENT'.
003400     05  AMX-TXN-CODE                   PIC X(1).
003500         88  AMX-TXN-CONFIRM            VALUE 'C'.
003600         88  AMX-TXN-CONFIRM-TOKEN      VALUE 'T'.
003700         88  AMX-TXN-CANCEL             VALUE 'X'.
003800         88  AMX-TXN-RESCHEDULE         VALUE 'R'.
003900         88  AMX-TXN-COMPLETE           VALUE 'P'.
004000         88  AMX-TXN-NOSHOW             VALUE 'N'.
004100         88  AMX-TXN-UPDATE             VALUE 'U'.
004200         88  AMX-TXN-DELETE             VALUE 'D'.
004300     05  AMX-CONFIRM-TOKEN              PIC X(36).
004400     05  AMX-NEW-DATE                   PIC 9(8).
004500     05  AMX-NEW-TIME                   PIC 9(6).
004600     05  AMX-CANCEL-REASON              PIC X(200).
004700     05  AMX-UPDATE-FIELDS.
004800         10  AMX-TITLE                  PIC X(60).
004900         10  AMX-DESCRIPTION            PIC X(200).
005000         10  AMX-LOCATION               PIC X(80).
005100         10  AMX-NOTES                  PIC X(200).
005200         10  AMX-MEETING-LINK           PIC X(200).
005300     05  FILLER                         PIC X(67).
