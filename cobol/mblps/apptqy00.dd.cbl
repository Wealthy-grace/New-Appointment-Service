000100***************************************************************
000200* COPYBOOK   : APPTQY00
000300* TITLE      : APPOINTMENT QUERY CRITERIA TRANSACTION (AQY-REC)
000400* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000500*---------------------------------------------------------------
000600* ONE RECORD PER READ-QUERY REQUEST, READ BY APTQL00 FROM THE
000700* APT-QUERY-FILE.  AQY-QUERY-MODE SAYS WHICH SELECTION THE
000800* QUERY RUN IS TO APPLY AGAINST THE APPOINTMENT MASTER; THE
000900* ACTOR FIELDS DRIVE THE VIEW-APPOINTMENT / VIEW-USER-APPTS
001000* ACCESS CHECK IN PARAGRAPH 8100.
001100*---------------------------------------------------------------
001200* MAINTENANCE HISTORY
001300* 1998-02-17 KDP  US00230  ORIGINAL LAYOUT (ID / USER / STATUS)
001400* 1998-06-25 KDP  US00230  ADDED PROPERTY, TYPE AND DATE-RANGE
001500*                          QUERY MODES
001600* 2013-05-06 JHN  US00840  ADDED ACTOR-USER-ID / ACTOR-ROLE FOR
001700*                          THE VIEW-SIDE ACCESS-CONTROL CHECK
001800*---------------------------------------------------------------
001900 01  AQY-REC.
002000     05  AQY-QUERY-MODE                 PIC X(1).
002100         88  AQY-MODE-BY-ID             VALUE 'I'.
002200         88  AQY-MODE-BY-USER           VALUE 'U'.
002300         88  AQY-MODE-BY-REQUESTER      VALUE 'R'.
002400         88  AQY-MODE-BY-PROVIDER       VALUE 'P'.
002500         88  AQY-MODE-BY-PROPERTY       VALUE 'L'.
002600         88  AQY-MODE-BY-STATUS         VALUE 'S'.
002700         88  AQY-MODE-BY-TYPE           VALUE 'T'.
002800         88  AQY-MODE-BY-DATE-RANGE     VALUE 'D'.
002900         88  AQY-MODE-ALL               VALUE 'A'.
003000     05  AQY-APPT-ID                    PIC X(24).
003100     05  AQY-USER-ID                    PIC 9(9).
003200     05  AQY-PROPERTY-ID                PIC 9(9).
003300     05  AQY-STATUS                     PIC X(11).
003400     05  AQY-APPT-TYPE                  PIC X(20).
003500     05  AQY-DATE-FROM                  PIC 9(8).
003600     05  AQY-DATE-TO                    PIC 9(8).
003700     05  AQY-ACTOR-USER-ID              PIC 9(9).
003800     05  AQY-ACTOR-ROLE                 PIC X(20).
003900         88  AQY-ACTOR-IS-ADMIN         VALUE 'ADMIN'.
004000         88  AQY-ACTOR-IS-PROPERTY-MGR  VALUE 'PROPERTY_MANAGER'.
004100         88  AQY-ACTOR-IS-STUDENT       VALUE 'STUDENT'.
004200     05  FILLER                         PIC X(30).
