000100***************************************************************
000200* COPYBOOK   : USRMST00
000300* TITLE      : USER REFERENCE RECORD (USR-REC)
000400* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000500*---------------------------------------------------------------
000600* SMALL SEQUENTIAL LOOKUP TABLE STANDING IN FOR THE USER
000700* SERVICE THE ONLINE SYSTEM CALLS OVER THE WIRE.  LOADED ONCE
000800* AT THE TOP OF APTCR00/APTQL00 AND SEARCHED BY USR-USER-ID OR
000900* USR-USERNAME.  IF A LOOKUP MISSES, THE CALLING PROGRAM BUILDS
001000* A FALLBACK NAME FROM THE USERNAME RATHER THAN FAILING THE RUN
001100* -- SEE PARAGRAPH 2200-LOOKUP-USER.
001200*---------------------------------------------------------------
001300* MAINTENANCE HISTORY
001400* 1996-04-09 DLW  US00147  ORIGINAL LAYOUT
001500*---------------------------------------------------------------
001600 01  USR-REC.
001700     05  USR-USER-ID                    PIC 9(9).
001800     05  USR-USERNAME                   PIC X(30).
001900     05  USR-FIRST-NAME                 PIC X(30).
002000     05  USR-LAST-NAME                  PIC X(30).
002100     05  USR-FULL-NAME                  PIC X(61).
002200     05  USR-ROLE                       PIC X(20).
002300         88  USR-ROLE-ADMIN             VALUE 'ADMIN'.
002400         88  USR-ROLE-PROPERTY-MGR      VALUE 'PROPERTY_MANAGER'.
002500         88  USR-ROLE-STUDENT           VALUE 'STUDENT'.
002600     05  FILLER                         PIC X(20).
