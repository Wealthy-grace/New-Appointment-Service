000100***************************************************************
000200* COPYBOOK   : APPTST00
000300* TITLE      : SLOT-CANDIDATE WORK TABLE AND STATISTICS
000400*              SUMMARY RECORD (AST-)
000500* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000600*---------------------------------------------------------------
000700* THREE UNRELATED LAYOUTS SHARE THIS BOOK BECAUSE BOTH APTAV00
000800* (AVAILABLE-SLOTS) AND APTST00 (STATISTICS) ARE SMALL,
000900* SINGLE-PASS "BUILD A HANDFUL OF NUMBERS AND WRITE ONE OR MORE
001000* OUTPUT RECORDS" JOBS -- SAME PATTERN THE OLD MBU DELINQUENCY
001100* BOOK USED FOR ITS OWN TWO UNRELATED OCCURS TABLES.  AST-REQ-REC
001200* IS APTST00'S INCOMING REQUEST, CARRYING THE ACTOR FIELDS THE
001300* VIEW-STATISTICS ACCESS CHECK IN PARAGRAPH 8100 TESTS.
001400*---------------------------------------------------------------
001500* MAINTENANCE HISTORY
001600* 1997-11-20 RGM  US00203  ORIGINAL SLOT-CANDIDATE TABLE
001700* 1998-08-04 RGM  US00203  ADDED STATISTICS SUMMARY RECORD
001800* 2013-05-06 JHN  US00840  ADDED AST-REQ-REC (TARGET-USER-ID WAS
001900*                          A BARE 9-BYTE FD RECORD BEFORE THIS)
002000*                          WITH ACTOR-USER-ID / ACTOR-ROLE SO
002100*                          APTST00 CAN RUN THE SAME
002200*                          VIEW-STATISTICS CHECK THE ONLINE
002300*                          SECURITY SERVICE RUNS
002400*---------------------------------------------------------------
002500 01  AST-SLOT-TABLE.
002600     05  AST-SLOT-COUNT                 PIC 9(2)  COMP-3.
002700     05  AST-SLOT-ENTRY OCCURS 16 TIMES
002800                        INDEXED BY AST-SLOT-IDX.
002900         10  AST-SLOT-START-TIME        PIC 9(6).
003000         10  AST-SLOT-END-TIME          PIC 9(6).
003100         10  AST-SLOT-AVAILABLE         PIC X(1).
003200             88  AST-SLOT-IS-AVAILABLE  VALUE 'Y'.
003300             88  AST-SLOT-IS-TAKEN      VALUE 'N'.
003400     05  FILLER                         PIC X(20).
003500*
003600 01  AST-STATS-REC.
003700     05  AST-STATS-USER-ID              PIC 9(9).
003800     05  AST-STATS-TOTAL-COUNT          PIC 9(5)  COMP-3.
003900     05  AST-STATS-COMPLETED-COUNT      PIC 9(5)  COMP-3.
004000     05  AST-STATS-CANCELLED-COUNT      PIC 9(5)  COMP-3.
004100     05  AST-STATS-UPCOMING-COUNT       PIC 9(5)  COMP-3.
004200     05  FILLER                         PIC X(30).
004300*
004400 01  AST-REQ-REC.
004500     05  AST-TARGET-USER-ID             PIC 9(9).
004600     05  AST-ACTOR-USER-ID              PIC 9(9).
004700     05  AST-ACTOR-ROLE                 PIC X(20).
004800         88  AST-ACTOR-IS-ADMIN         VALUE 'ADMIN'.
004900         88  AST-ACTOR-IS-PROPERTY-MGR  VALUE 'PROPERTY_MANAGER'.
005000         88  AST-ACTOR-IS-STUDENT       VALUE 'STUDENT'.
005100     05  FILLER                         PIC X(2).
