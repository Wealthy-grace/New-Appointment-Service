000100***************************************************************
000200* COPYBOOK   : APPTMR00
000300* TITLE      : APPOINTMENT MASTER RECORD (APT1100-REC)
000400* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000500*---------------------------------------------------------------
000600* ONE RECORD PER SCHEDULED APPOINTMENT BETWEEN A REQUESTER
000700* (TENANT) AND A PROVIDER (LANDLORD / PROPERTY MANAGER) FOR A
000800* GIVEN PROPERTY.  RECORD IS THE MASTER FOR THE FULL LIFECYCLE:
000900* PENDING - CONFIRMED - CANCELLED - RESCHEDULED - COMPLETED -
001000* NO_SHOW.  KEYED BY APT1100-APPT-ID; ALSO LOOKED UP BY
001100* CONFIRM TOKEN, PROVIDER ID, REQUESTER ID, PROPERTY ID, STATUS
001200* AND TYPE (SEE APTCR00/APTMT00/APTQL00 FILE-CONTROL).
001300*---------------------------------------------------------------
001400* MAINTENANCE HISTORY
001500* 1996-04-02 DLW  US00147  ORIGINAL LAYOUT FOR APPT REGISTER
001600*                          CONVERSION FROM CARD-IMAGE SCHEDULE
001700* 1997-11-14 RGM  US00203  ADDED CANCEL-REASON / IS-RECURRING
001800* 1999-01-08 KDP  Y2K01    EXPANDED APT1100-DATE TO CCYYMMDD;
001900*                          OLD 2-DIGIT YEAR VIEW KEPT AS
002000*                          APT1100-DATE-YYMMDD FOR DOWNSTREAM
002100*                          EXTRACTS NOT YET Y2K CONVERTED
002200* 2001-06-19 RGM  US00381  ADDED MEETING-LINK / CONFIRM-TOKEN
002300*                          FOR THE DIAL-IN / WEB CONFIRM PILOT
002400* 2004-03-30 TLB  US00512  ADDED REMINDER-SENT FLAG FOR NIGHTLY
002500*                          REMINDER DISPATCH RUN (APTRM00)
002600* 2015-09-21 GRV  US00902  DROPPED THE NEVER-SET BILLING-STOP /
002700*                          OPERATOR-HOLD / LAST-MAINT-USER BYTES
002800*                          BACK TO PLAIN FILLER - NO APTxxx
002900*                          PROGRAM HAS EVER TESTED OR SET THEM
003000*---------------------------------------------------------------
003100 01  APT1100-REC.
003200     05  APT1100-CLIENT-NO              PIC X(4).
003300     05  FILLER                         PIC X(1).
003400     05  APT1100-APPT-ID                PIC X(24).
003500     05  APT1100-REC-CODE               PIC X(1).
003600     05  APT1100-REC-NO                 PIC 9(3).
003700     05  PRIMARY-RECORD.
003800         10  APT1100-TITLE              PIC X(60).
003900         10  APT1100-DESCRIPTION        PIC X(200).
004000         10  APT1100-DATE.
004100             15  APT1100-DATE-CC        PIC 9(2).
004200             15  APT1100-DATE-YY        PIC 9(2).
004300             15  APT1100-DATE-MM        PIC 9(2).
004400             15  APT1100-DATE-DD        PIC 9(2).
004500         10  APT1100-DATE-R REDEFINES APT1100-DATE
004600                                        PIC 9(8).
004700* KEPT FOR THE DOWNSTREAM EXTRACTS THAT STILL WANT A 2-DIGIT
004800* YEAR VIEW -- SEE Y2K01 ABOVE.  DO NOT REMOVE.
004900         10  APT1100-DATE-YYMMDD REDEFINES APT1100-DATE.
005000             15  FILLER                 PIC 9(2).
005100             15  APT1100-DATE-YY-SHORT  PIC 9(2).
005200             15  APT1100-DATE-MM-SHORT  PIC 9(2).
005300             15  APT1100-DATE-DD-SHORT  PIC 9(2).
005400         10  APT1100-TIME.
005500             15  APT1100-TIME-HH        PIC 9(2).
005600             15  APT1100-TIME-MM        PIC 9(2).
005700             15  APT1100-TIME-SS        PIC 9(2).
005800         10  APT1100-TIME-R REDEFINES APT1100-TIME
005900                                        PIC 9(6).
006000         10  APT1100-DURATION-MIN       PIC 9(4).
006100         10  APT1100-STATUS             PIC X(11).
006200             88  APT1100-ST-PENDING     VALUE 'PENDING    '.
006300             88  APT1100-ST-CONFIRMED   VALUE 'CONFIRMED  '.
006400             88  APT1100-ST-CANCELLED   VALUE 'CANCELLED  '.
006500             88  APT1100-ST-RESCHED     VALUE 'RESCHEDULED'.
006600             88  APT1100-ST-COMPLETED   VALUE 'COMPLETED  '.
006700             88  APT1100-ST-NOSHOW      VALUE 'NO_SHOW    '.
006800         10  APT1100-TYPE               PIC X(20).
006900         10  APT1100-PROPERTY-ID        PIC 9(9).
007000         10  APT1100-REQUESTER-ID       PIC 9(9).
007100         10  APT1100-PROVIDER-ID        PIC 9(9).
007200         10  APT1100-LOCATION           PIC X(80).
007300         10  APT1100-NOTES              PIC X(200).
007400         10  APT1100-CREATED-DATE       PIC 9(8).
007500         10  APT1100-CREATED-TIME       PIC 9(6).
007600         10  APT1100-UPDATED-DATE       PIC 9(8).
007700         10  APT1100-UPDATED-TIME       PIC 9(6).
007800         10  APT1100-CANCEL-REASON      PIC X(200).
007900         10  APT1100-IS-RECURRING       PIC X(1).
008000             88  APT1100-RECURRING-YES  VALUE 'Y'.
008100             88  APT1100-RECURRING-NO   VALUE 'N'.
008200         10  APT1100-MEETING-LINK       PIC X(200).
008300         10  APT1100-REMINDER-SENT      PIC X(1).
008400             88  APT1100-REMIND-SENT    VALUE 'Y'.
008500             88  APT1100-REMIND-PENDING VALUE 'N'.
008600         10  APT1100-CONFIRM-TOKEN      PIC X(36).
008700         10  FILLER                     PIC X(83).
008800*
008900 01  APT1100-KEY-VIEW REDEFINES APT1100-REC.
009000     05  FILLER                         PIC X(5).
009100     05  APTK-APPT-ID                   PIC X(24).
009200     05  FILLER                         PIC X(1169).
