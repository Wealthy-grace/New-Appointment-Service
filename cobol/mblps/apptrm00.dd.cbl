000100***************************************************************
000200* COPYBOOK   : APPTRM00
000300* TITLE      : REMINDER-DISPATCH CONTROL TABLE (ARM-)
000400* SYSTEM     : APPOINTMENT REGISTER MAINTENANCE (APTREG)
000500*---------------------------------------------------------------
000600* ARM-DISPATCH-LOG IS THE NIGHTLY REMINDER RUN'S (APTRM00)
000700* CONTROL TABLE OF WHICH APPOINTMENTS WERE MARKED
000800* REMINDER-SENT = 'Y' THIS PASS, USED ONLY FOR THE END-OF-RUN
000900* OPERATOR DISPLAY -- SAME ROLE THE OLD MBW FEE-ACTIVITY TABLE
001000* PLAYED FOR THE DISBURSEMENT RUN.
001100*---------------------------------------------------------------
001200* MAINTENANCE HISTORY
001300* 2004-03-30 TLB  US00512  ORIGINAL LAYOUT
001400* 2015-09-21 GRV  US00902  DROPPED THE UNUSED ARM-REC CANDIDATE
001500*                          WORK RECORD - APTRM00 WORKS STRAIGHT
001600*                          OFF THE MASTER TABLE AND NEVER MOVED
001700*                          A RECORD INTO THIS LAYOUT
001800*---------------------------------------------------------------
001900 01  ARM-DISPATCH-LOG.
002000     05  ARM-LOG-COUNT                  PIC 9(5)  COMP-3.
002100     05  ARM-LOG-ENTRY OCCURS 20 TIMES
002200                       INDEXED BY ARM-LOG-IDX.
002300         10  ARM-LOG-APPT-ID            PIC X(24).
002400         10  ARM-LOG-DISPATCH-TIME      PIC 9(6).
002500     05  FILLER                         PIC X(15).
